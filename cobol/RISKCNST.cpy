000100*****************************************************************
000200* RISKCNST - RISK THRESHOLD CONSTANTS SHARED BY BUY AND SELL
000300*            WHAT-IF CLASSIFICATION (RISKSR)
000400*
000500* 2021-04-05 TJL  ORIGINAL CONSTANTS - TICKET PORT-0031.
000600*****************************************************************
000700 01  RISK-THRESHOLDS.
000800     05  HIGH-RISK-THRESHOLD     PIC S9(3)V9(2) VALUE +10.00.
000900     05  MEDIUM-RISK-THRESHOLD   PIC S9(3)V9(2) VALUE +3.00.
