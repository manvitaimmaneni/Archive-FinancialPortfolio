000100*****************************************************************
000200* HOLDREC - HELD LOT RECORD (HOLDINGS MASTER)
000300*
000400* ONE ENTRY PER PURCHASE LOT A CUSTOMER IS HOLDING - STOCK OR
000500* CRYPTO.  READ AND REWRITTEN IN PLACE BY HOLDSR (PRICE PASS),
000600* SCANNED BY SYMBOL BY SELLSR (SELL PROCESSING), RISKSR (BUY/
000700* SELL WHAT-IF) AND RECOSR (TOP-N RANKING).
000800*
000900* 2021-03-09 TJL  ORIGINAL LAYOUT - TICKET PORT-0014.
001000* 2023-11-02 RMH  ADDED SELLING-PRICE/SELLING-DATE FOR PARTIAL-
001100*                 SELL TRACKING - TICKET PORT-0188.
001200*****************************************************************
001300 01  HOLD-RECORD.
001400     05  ASSET-ID                PIC 9(9).
001500     05  ASSET-TYPE              PIC X(6).
001600         88  ASSET-TYPE-STOCK        VALUE "STOCK ".
001700         88  ASSET-TYPE-CRYPTO       VALUE "CRYPTO".
001800     05  SYMBOL                  PIC X(10).
001900     05  ASSET-NAME              PIC X(30).
002000     05  BUY-PRICE               PIC S9(9)V9(4).
002100     05  QTY                     PIC S9(7).
002200     05  CURRENT-PRICE           PIC S9(9)V9(4).
002300     05  SELLING-PRICE           PIC S9(9)V9(4).
002400     05  SELLING-DATE.
002500         10  SELLING-DATE-CCYY       PIC X(4).
002600         10  SELLING-DATE-MM         PIC X(2).
002700         10  SELLING-DATE-DD         PIC X(2).
002800*        ALTERNATE NUMERIC VIEW OF THE SALE DATE - DO NOT
002900*        REFERENCE WHILE SELLING-DATE IS SPACES (LOT NEVER SOLD).
003000     05  SELLING-DATE-N REDEFINES SELLING-DATE
003100                                 PIC 9(8).
003200     05  FILLER                  PIC X(05).
