000100*****************************************************************
000200* RECOPARM - TOP-N RANKING REQUEST CONTROL CARD
000300*
000400* ONE CARD PER RUN OF RECOSR.  RP-FILTER SELECTS WHICH ASSET
000500* TYPE TO RANK; RP-TOP-N LIMITS THE OUTPUT TO THE BEST RP-TOP-N
000600* SYMBOLS BY PROFIT PERCENT.
000700*
000800* 2021-05-06 TJL  ORIGINAL LAYOUT - TICKET PORT-0047.
000900*****************************************************************
001000 01  RECO-CARD.
001100     05  RP-FILTER               PIC X(6).
001200         88  RP-FILTER-STOCK         VALUE "STOCK ".
001300         88  RP-FILTER-CRYPTO        VALUE "CRYPTO".
001400         88  RP-FILTER-ALL           VALUE "ALL   ".
001500     05  RP-TOP-N                PIC 9(3).
001600     05  FILLER                  PIC X(71).
