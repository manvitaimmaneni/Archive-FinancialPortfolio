000100*****************************************************************
000200* QUOTEREC - MARKET QUOTE FEED RECORD
000300*
000400* ONE ENTRY PER SYMBOL ON THE DAILY PRICE FEED.  LOADED WHOLE
000500* INTO THE IN-MEMORY QUOTE TABLE BY QUOTESR AT FIRST CALL AND
000600* NEVER REWRITTEN - THE FEED IS INPUT ONLY.
000700*
000800* 2021-03-11 TJL  ORIGINAL LAYOUT - TICKET PORT-0014.
000900*****************************************************************
001000 01  QUOTE-RECORD.
001100     05  QUOTE-SYMBOL            PIC X(10).
001200     05  QUOTE-TYPE              PIC X(6).
001300         88  QUOTE-TYPE-STOCK        VALUE "STOCK ".
001400         88  QUOTE-TYPE-CRYPTO       VALUE "CRYPTO".
001500     05  QUOTE-PRICE             PIC S9(9)V9(4).
001600     05  FILLER                  PIC X(01).
