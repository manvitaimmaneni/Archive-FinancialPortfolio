000100******************************************************************
000200*PORTFOLIO SYSTEMS GROUP             HOLDSR            PROGRAM
000300*DAILY HOLDINGS PRICING PASS
000400*
000500*READS EVERY LOT ON THE HOLDINGS MASTER, PICKS UP TODAYS QUOTE
000600*FOR THE LOTS SYMBOL FROM QUOTESR, COMPUTES THE MONEY GAIN OR
000700*LOSS AND THE PERCENT GAIN OR LOSS AGAINST THE ORIGINAL BUY
000800*PRICE, REWRITES THE LOT WITH THE NEW CURRENT-PRICE, AND WRITES
000900*ONE DASHBOARD-OUT RECORD PER LOT.  NO CONTROL TOTALS ARE KEPT
001000*ON THE OUTPUT - THIS IS A PER-LOT DETAIL PASS ONLY.
001100*
001200*                      * * * CHANGE LOG * * *
001300*
001400*DATE       WHO  TICKET      DESCRIPTION
001500*---------- ---- ----------- -------------------------------------
001600*03/09/87   TJL  PORT-0014   ORIGINAL PROGRAM.
001700*09/30/89   TJL  PORT-0026   ADDED THE LOSS/PROFIT COUNTS TO THE
001800*                            END-OF-RUN SYSOUT MESSAGE.
001900*05/11/92   RMH  PORT-0057   CORRECTED D-DIFFERENCE SIGN HANDLING,
002000*                            A LOSS WAS PRINTING WITH A LEADING
002100*                            MINUS, SPEC CALLS FOR THE ABSOLUTE
002200*                            VALUE WITH STATUS CARRYING THE SIGN.
002300*08/02/94   RMH  PORT-0066   RAISED THE PERCENT CALC TO AN 8-
002400*                            DECIMAL INTERMEDIATE BEFORE THE FINAL
002500*                            ROUND TO 2, TO MATCH AUDIT.
002600*11/09/98   DKO  PORT-0203   Y2K: WINDOW THE 2-DIGIT ACCEPT-FROM-
002700*                            DATE YEAR IN THE STARTUP BANNER.
002800*03/14/02   JPW  PORT-0215   SWITCHED HOLDINGS FROM INDEXED TO
002900*                            RELATIVE ORGANIZATION - SITE DROPPED
003000*                            ISAM SUPPORT ON THE REHOSTED BOX.
003100*11/02/23   RMH  PORT-0188   CARRY SELLING-PRICE/SELLING-DATE ON
003200*                            THE MASTER FOR PARTIAL-SELL TRACKING,
003300*                            NOT TOUCHED BY THIS PROGRAM, SEE
003400*                            SELLSR.
003500*03/09/21   TJL  PORT-0014   REBUILT AS THE DASHBOARD PASS OF THE
003600*                            NEW HOLDINGS/RISK BATCH SUITE - QUOTE
003700*                            LOOKUP NOW GOES THROUGH CALL QUOTESR
003800*                            IN PLACE OF THE OLD TPCALL TO FUNDPR.
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. HOLDSR.
004200 AUTHOR. T J LAUER.
004300 INSTALLATION. PORTFOLIO SYSTEMS GROUP.
004400 DATE-WRITTEN. 03/09/87.
004500 DATE-COMPILED.
004600 SECURITY. CONFIDENTIAL.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. SHOP-3090.
005100 OBJECT-COMPUTER. SHOP-3090.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS VALID-ASSET-CLASS IS "S" "C"
005500     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
005600            OFF STATUS IS WS-TRACE-SWITCH-OFF.
005700*UPSI-0 ON FROM THE JCL PARM CARD TRACES EACH LOTS COMPUTED
005800*DIFFERENCE/PERCENT TO SYSOUT - USED WHEN AUDIT ASKS FOR PROOF.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT HOLDINGS-FILE ASSIGN TO HOLDINGS
006300         ORGANIZATION IS RELATIVE
006400         ACCESS MODE IS DYNAMIC
006500         RELATIVE KEY IS WS-HOLD-RELKEY
006600         FILE STATUS IS FILE-STATUS.
006700     SELECT DASHBOARD-FILE ASSIGN TO DASHOUT
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS DASH-FILE-STATUS.
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  HOLDINGS-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 114 CHARACTERS
007800     DATA RECORD IS HOLD-RECORD.
007900 COPY HOLDREC.
008000*DIAGNOSTIC DUMP VIEW - DISPLAYED WHEN A BAD READ OR REWRITE
008100*TURNS UP ON THE HOLDINGS MASTER.
008200 01  HOLD-DUMP-AREA REDEFINES HOLD-RECORD
008300                                 PIC X(114).
008400*
008500 FD  DASHBOARD-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 113 CHARACTERS
008900     DATA RECORD IS DASH-RECORD.
009000 COPY DASHREC.
009100*
009200 WORKING-STORAGE SECTION.
009300*FILE STATUS AREAS
009400 01  FILE-STATUS.
009500     05  STATUS-1                PIC X.
009600     05  STATUS-2                PIC X.
009700 01  DASH-FILE-STATUS.
009800     05  DASH-STATUS-1           PIC X.
009900     05  DASH-STATUS-2           PIC X.
010000*
010100*STANDALONE KEY, COUNTERS AND SWITCHES
010200 77  WS-HOLD-RELKEY              PIC S9(9) COMP VALUE ZERO.
010300 01  WS-EOF-SW                   PIC X     VALUE "N".
010400     88  EOF-HOLDINGS                VALUE "Y".
010500*
010600 01  WS-COUNTERS.
010700     05  WS-LOTS-READ            PIC S9(9) COMP VALUE ZERO.
010800     05  WS-LOTS-REWRITTEN       PIC S9(9) COMP VALUE ZERO.
010900     05  WS-PROFIT-COUNT         PIC S9(9) COMP VALUE ZERO.
011000     05  WS-LOSS-COUNT           PIC S9(9) COMP VALUE ZERO.
011100*RAW-BYTE DUMP OF THE COUNTERS ABOVE, FOR THE AUDIT TRAIL DUMP
011200*AFTER AN ABEND (SEE 9900-ABEND).
011300 01  WS-COUNTERS-X REDEFINES WS-COUNTERS
011400                                 PIC X(16).
011500*
011600 01  WS-REPORT-COUNTERS.
011700     05  WS-LOTS-READ-ED         PIC ZZZZZZZZ9.
011800     05  WS-LOTS-REWRITTEN-ED    PIC ZZZZZZZZ9.
011900     05  WS-PROFIT-COUNT-ED      PIC ZZZZZZZZ9.
012000     05  WS-LOSS-COUNT-ED        PIC ZZZZZZZZ9.
012100     05  FILLER                  PIC X(01).
012200*
012300*WORK AREAS FOR THE PER-LOT DIFFERENCE/PERCENT CALCULATION -
012400*RULE 1 AND RULE 2 OF THE PRICING STANDARDS.
012500 01  WS-WORK-FIELDS.
012600     05  WS-DIFF-SIGNED          PIC S9(9)V9(2).
012700     05  WS-PERCENT-8            PIC S9(5)V9(8).
012800     05  FILLER                  PIC X(01).
012900*
013000*STARTUP BANNER RUN-DATE STAMP, WINDOWED FOR Y2K - PORT-0203.
013100 01  WS-RUN-DATE-RAW.
013200     05  WS-RUN-DATE-YY          PIC 9(2).
013300     05  WS-RUN-DATE-MM          PIC 9(2).
013400     05  WS-RUN-DATE-DD          PIC 9(2).
013500 01  WS-RUN-DATE-WINDOWED.
013600     05  WS-RUN-CCYY             PIC 9(4).
013700     05  WS-RUN-MM               PIC 9(2).
013800     05  WS-RUN-DD               PIC 9(2).
013900 01  WS-RUN-DATE-WINDOWED-X REDEFINES WS-RUN-DATE-WINDOWED
014000                                 PIC X(08).
014100*
014200*CALL PARAMETERS FOR THE SHARED QUOTE LOOKUP SUBPROGRAM.
014300 COPY QLPARMS.
014400*
014500 PROCEDURE DIVISION.
014600******************************************************************
014700*0000-MAIN-CONTROL
014800******************************************************************
014900 0000-MAIN-CONTROL.
015000     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
015100     PERFORM 1000-PROCESS-ONE-LOT THRU 1000-EXIT
015200         UNTIL EOF-HOLDINGS.
015300     PERFORM 9000-TERMINATE THRU 9000-EXIT.
015400     STOP RUN.
015500*
015600*0100-INITIALIZE - OPEN FILES, PRIME THE READ.
015700 0100-INITIALIZE.
015800     ACCEPT WS-RUN-DATE-RAW FROM DATE.
015900     PERFORM 0150-WINDOW-RUN-DATE THRU 0150-EXIT.
016000     DISPLAY "HOLDSR STARTING - PRICING PASS - RUN DATE "
016100         WS-RUN-DATE-WINDOWED-X.
016200     OPEN I-O HOLDINGS-FILE.
016300     IF STATUS-1 NOT = "0"
016400         DISPLAY "HOLDSR - OPEN FAILED ON HOLDINGS, STATUS="
016500             FILE-STATUS
016600         PERFORM 9900-ABEND THRU 9900-EXIT.
016700     OPEN OUTPUT DASHBOARD-FILE.
016800     IF DASH-STATUS-1 NOT = "0"
016900         DISPLAY "HOLDSR - OPEN FAILED ON DASHOUT, STATUS="
017000             DASH-FILE-STATUS
017100         PERFORM 9900-ABEND THRU 9900-EXIT.
017200     PERFORM 1100-READ-HOLDING THRU 1100-EXIT.
017300 0100-EXIT.
017400     EXIT.
017500*
017600*0150-WINDOW-RUN-DATE - Y2K WINDOWING, ADDED PORT-0203, 11/09/98.
017700 0150-WINDOW-RUN-DATE.
017800     IF WS-RUN-DATE-YY < 50
017900         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-DATE-YY
018000     ELSE
018100         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-DATE-YY.
018200     MOVE WS-RUN-DATE-MM TO WS-RUN-MM.
018300     MOVE WS-RUN-DATE-DD TO WS-RUN-DD.
018400 0150-EXIT.
018500     EXIT.
018600*
018700******************************************************************
018800*1000-PROCESS-ONE-LOT - PRICE, REWRITE AND REPORT ONE HOLDING.
018900******************************************************************
019000 1000-PROCESS-ONE-LOT.
019100     ADD 1 TO WS-LOTS-READ.
019200     PERFORM 2000-GET-CURRENT-QUOTE THRU 2000-EXIT.
019300     PERFORM 3000-COMPUTE-PROFIT-LOSS THRU 3000-EXIT.
019400     PERFORM 4000-REWRITE-HOLDING THRU 4000-EXIT.
019500     PERFORM 5000-WRITE-DASHBOARD THRU 5000-EXIT.
019600     PERFORM 1100-READ-HOLDING THRU 1100-EXIT.
019700 1000-EXIT.
019800     EXIT.
019900*
020000*1100-READ-HOLDING - NEXT SEQUENTIAL LOT OFF THE MASTER.
020100 1100-READ-HOLDING.
020200     READ HOLDINGS-FILE NEXT RECORD.
020300     IF STATUS-1 = "0"
020400         CONTINUE
020500     ELSE IF STATUS-1 = "1"
020600         SET EOF-HOLDINGS TO TRUE
020700     ELSE
020800         DISPLAY "HOLDSR - READ ERROR ON HOLDINGS, STATUS="
020900             FILE-STATUS
021000         DISPLAY HOLD-DUMP-AREA
021100         PERFORM 9900-ABEND THRU 9900-EXIT.
021200 1100-EXIT.
021300     EXIT.
021400*
021500*2000-GET-CURRENT-QUOTE - CALLS THE SHARED LOOKUP SUBPROGRAM.
021600*IF THE SYMBOL IS NOT ON TODAYS FEED THE LAST KNOWN CURRENT-
021700*PRICE ON THE MASTER IS LEFT UNCHANGED.
021800 2000-GET-CURRENT-QUOTE.
021900     MOVE SYMBOL TO QL-SYMBOL.
022000     MOVE ASSET-TYPE TO QL-TYPE.
022100     CALL "QUOTESR" USING QL-PARMS.
022200     IF QL-FOUND
022300         MOVE QL-PRICE TO CURRENT-PRICE.
022400 2000-EXIT.
022500     EXIT.
022600*
022700******************************************************************
022800*3000-COMPUTE-PROFIT-LOSS - RULE 1 (PERCENT) AND RULE 2 (MONEY
022900*DIFFERENCE) OF THE PRICING STANDARDS.  BUILDS THE DASHBOARD
023000*RECORD FIELDS FROM THE CURRENT HOLDING.
023100******************************************************************
023200 3000-COMPUTE-PROFIT-LOSS.
023300     MOVE ASSET-ID TO D-ASSET-ID.
023400     MOVE ASSET-TYPE TO D-TYPE.
023500     MOVE SYMBOL TO D-SYMBOL.
023600     MOVE ASSET-NAME TO D-NAME.
023700     MOVE BUY-PRICE TO D-BUY-PRICE.
023800     MOVE QTY TO D-QTY.
023900     MOVE CURRENT-PRICE TO D-CURRENT-PRICE.
024000     PERFORM 3100-COMPUTE-PERCENT THRU 3100-EXIT.
024100     COMPUTE WS-DIFF-SIGNED ROUNDED =
024200         (CURRENT-PRICE - BUY-PRICE) * QTY.
024300     IF WS-DIFF-SIGNED >= 0
024400         MOVE WS-DIFF-SIGNED TO D-DIFFERENCE
024500         SET D-STATUS-PROFIT TO TRUE
024600     ELSE
024700         COMPUTE D-DIFFERENCE ROUNDED = WS-DIFF-SIGNED * -1
024800         SET D-STATUS-LOSS TO TRUE.
024900     IF WS-TRACE-SWITCH-ON
025000         DISPLAY "HOLDSR TRACE - " SYMBOL " DIFF=" D-DIFFERENCE
025100             " PCT=" D-PERCENT " " D-STATUS.
025200 3000-EXIT.
025300     EXIT.
025400*
025500*3100-COMPUTE-PERCENT - RULE 1, 8-DECIMAL INTERMEDIATE PRECISION
025600*ROUNDED DOWN TO THE FINAL 2-DECIMAL D-PERCENT - PORT-0066.
025700 3100-COMPUTE-PERCENT.
025800     IF BUY-PRICE = 0
025900         MOVE ZERO TO D-PERCENT
026000     ELSE
026100         COMPUTE WS-PERCENT-8 ROUNDED =
026200             ((CURRENT-PRICE - BUY-PRICE) / BUY-PRICE) * 100
026300         COMPUTE D-PERCENT ROUNDED = WS-PERCENT-8.
026400 3100-EXIT.
026500     EXIT.
026600*
026700*4000-REWRITE-HOLDING - WRITES THE REFRESHED CURRENT-PRICE BACK
026800*TO THE MASTER IN PLACE.
026900 4000-REWRITE-HOLDING.
027000     REWRITE HOLD-RECORD.
027100     IF STATUS-1 NOT = "0"
027200         DISPLAY "HOLDSR - REWRITE ERROR ON HOLDINGS, STATUS="
027300             FILE-STATUS
027400         DISPLAY HOLD-DUMP-AREA
027500         PERFORM 9900-ABEND THRU 9900-EXIT.
027600     ADD 1 TO WS-LOTS-REWRITTEN.
027700 4000-EXIT.
027800     EXIT.
027900*
028000*5000-WRITE-DASHBOARD - ONE DETAIL RECORD PER LOT, NO TOTALS.
028100 5000-WRITE-DASHBOARD.
028200     WRITE DASH-RECORD.
028300     IF DASH-STATUS-1 NOT = "0"
028400         DISPLAY "HOLDSR - WRITE ERROR ON DASHOUT, STATUS="
028500             DASH-FILE-STATUS
028600         PERFORM 9900-ABEND THRU 9900-EXIT.
028700     IF D-STATUS-PROFIT
028800         ADD 1 TO WS-PROFIT-COUNT
028900     ELSE
029000         ADD 1 TO WS-LOSS-COUNT.
029100 5000-EXIT.
029200     EXIT.
029300*
029400******************************************************************
029500*9000-TERMINATE - CLOSE FILES, REPORT THE RUN COUNTS TO SYSOUT.
029600******************************************************************
029700 9000-TERMINATE.
029800     CLOSE HOLDINGS-FILE.
029900     CLOSE DASHBOARD-FILE.
030000     MOVE WS-LOTS-READ TO WS-LOTS-READ-ED.
030100     MOVE WS-LOTS-REWRITTEN TO WS-LOTS-REWRITTEN-ED.
030200     MOVE WS-PROFIT-COUNT TO WS-PROFIT-COUNT-ED.
030300     MOVE WS-LOSS-COUNT TO WS-LOSS-COUNT-ED.
030400     DISPLAY "HOLDSR COMPLETE - READ=" WS-LOTS-READ-ED
030500         " REWRITTEN=" WS-LOTS-REWRITTEN-ED.
030600     DISPLAY "HOLDSR COMPLETE - PROFIT=" WS-PROFIT-COUNT-ED
030700         " LOSS=" WS-LOSS-COUNT-ED.
030800 9000-EXIT.
030900     EXIT.
031000*
031100*9900-ABEND - FATAL FILE ERROR, CLOSE WHAT WE CAN AND STOP.
031200 9900-ABEND.
031300     DISPLAY "HOLDSR - ABNORMAL TERMINATION, SEE MESSAGES ABOVE".
031400     CLOSE HOLDINGS-FILE.
031500     CLOSE DASHBOARD-FILE.
031600     MOVE 16 TO RETURN-CODE.
031700     STOP RUN.
031800 9900-EXIT.
031900     EXIT.
