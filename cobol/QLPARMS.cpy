000100*****************************************************************
000200* QLPARMS - LINKAGE PARAMETER RECORD FOR CALL "QUOTESR"
000300*
000400* CALLER LOADS QL-SYMBOL/QL-TYPE AND ISSUES THE CALL; QUOTESR
000500* LOADS THE QUOTE FILE INTO ITS OWN TABLE ON THE FIRST CALL OF
000600* THE RUN AND SEARCHES IT ON EVERY CALL THEREAFTER, RETURNING
000700* QL-PRICE AND QL-FOUND-SW.
000800*
000900* 2021-03-18 TJL  ORIGINAL LAYOUT - TICKET PORT-0014.
001000*****************************************************************
001100 01  QL-PARMS.
001200     05  QL-SYMBOL               PIC X(10).
001300     05  QL-TYPE                 PIC X(6).
001400     05  QL-PRICE                PIC S9(9)V9(4).
001500     05  QL-FOUND-SW             PIC X(01).
001600         88  QL-FOUND                VALUE "Y".
001700         88  QL-NOT-FOUND             VALUE "N".
