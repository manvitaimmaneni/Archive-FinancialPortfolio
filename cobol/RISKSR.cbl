000100******************************************************************
000200*PORTFOLIO SYSTEMS GROUP              RISKSR            PROGRAM
000300*BUY/SELL WHAT-IF RISK ASSESSMENT
000400*
000500*READS ONE OR MORE WHATIF-CARDS FROM WHATIF AND, FOR EACH ONE,
000600*SCANS THE HOLDINGS MASTER FOR THE CARDS SYMBOL, WEIGHTS THE
000700*HELD LOTS INTO AN AVERAGE COST, PRICES THE PROPOSED BUY OR
000800*SELL AGAINST THE CURRENT QUOTE, CLASSIFIES THE RISK AND WRITES
000900*A RISK-RECORD TO RISKOUT CARRYING THE RECOMMENDATION TEXT.
001000*THIS IS THE BATCH EQUIVALENT OF A TELLER KEYING A WHAT-IF
001100*BEFORE PHONING THE CUSTOMER BACK.
001200*
001300*                      * * * CHANGE LOG * * *
001400*
001500*DATE       WHO  TICKET      DESCRIPTION
001600*---------- ---- ----------- -------------------------------------
001700*05/11/87   TJL  PORT-0031   ORIGINAL PROGRAM - SELL SIDE ONLY,
001800*                            ONE CARD PER RUN.
001900*09/23/91   TJL  PORT-0052   ADDED THE BUY SIDE (CHECK-BUY-RISK).
002000*03/14/95   RMH  PORT-0071   SWITCHED TO A WHATIF CARD FILE SO A
002100*                            FULL BATCH OF WHAT-IFS CAN RUN IN
002200*                            ONE STEP OVERNIGHT.
002300*08/19/98   RMH  PORT-0142   WIDENED R-RISK-LEVEL ON THE OUTPUT
002400*                            RECORD TO CARRY NO_HOLDINGS/INVALID_
002500*                            QUANTITY/INSUFFICIENT_QUANTITY IN
002600*                            FULL - SEE RISKREC.
002700*11/15/98   DKO  PORT-0206   Y2K: WINDOWED THE 2-DIGIT ACCEPT FROM
002800*                            DATE USED ON THE STARTUP BANNER.
002900*05/11/21   TJL  PORT-0031   REBUILT FOR THE HOLDINGS/RISK BATCH
003000*                            SUITE - PRICE LOOKUP NOW CALLS
003100*                            QUOTESR IN PLACE OF THE OLD CRT
003200*                            SCREEN/TPCALL PAIR.
003300*02/07/23   RMH  PORT-0220   PORT-0142 WAS STILL ONE BYTE SHORT -
003400*                            INSUFFICIENT_QUANTITY WAS COMING OUT
003500*                            TRUNCATED.  WIDENED R-RISK-LEVEL TO
003600*                            X(21) IN RISKREC, NO CHANGE HERE.
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. RISKSR.
004000 AUTHOR. T J LAUER.
004100 INSTALLATION. PORTFOLIO SYSTEMS GROUP.
004200 DATE-WRITTEN. 05/11/87.
004300 DATE-COMPILED.
004400 SECURITY. CONFIDENTIAL.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. SHOP-3090.
004900 OBJECT-COMPUTER. SHOP-3090.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS VALID-ASSET-CLASS IS "S" "C"
005300     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
005400            OFF STATUS IS WS-TRACE-SWITCH-OFF.
005500*UPSI-0 ON FROM THE JCL PARM CARD TRACES EACH WHAT-IF EVALUATED
005600*TO SYSOUT - USED WHEN A BRANCH DISPUTES A RISK RATING.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT WHATIF-FILE ASSIGN TO WHATIF
006100         ORGANIZATION IS SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS CARD-FILE-STATUS.
006400     SELECT HOLDINGS-FILE ASSIGN TO HOLDINGS
006500         ORGANIZATION IS RELATIVE
006600         ACCESS MODE IS DYNAMIC
006700         RELATIVE KEY IS WS-HOLD-RELKEY
006800         FILE STATUS IS FILE-STATUS.
006900     SELECT RISK-OUT-FILE ASSIGN TO RISKOUT
007000         ORGANIZATION IS SEQUENTIAL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS RISK-FILE-STATUS.
007300*
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  WHATIF-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 80 CHARACTERS
008000     DATA RECORD IS WHATIF-CARD.
008100 COPY RISKPARM.
008200*
008300 FD  HOLDINGS-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 114 CHARACTERS
008700     DATA RECORD IS HOLD-RECORD.
008800 COPY HOLDREC.
008900*DIAGNOSTIC DUMP VIEW - DISPLAYED WHEN A BAD READ TURNS UP ON
009000*THE HOLDINGS MASTER WHILE ACCUMULATING A SYMBOLS POSITION.
009100 01  HOLD-DUMP-AREA REDEFINES HOLD-RECORD
009200                                 PIC X(114).
009300*
009400 FD  RISK-OUT-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 194 CHARACTERS
009800     DATA RECORD IS RISK-RECORD.
009900 COPY RISKREC.
010000*
010100 WORKING-STORAGE SECTION.
010200*FILE STATUS AREAS
010300 01  CARD-FILE-STATUS.
010400     05  CARD-STATUS-1           PIC X.
010500     05  CARD-STATUS-2           PIC X.
010600 01  FILE-STATUS.
010700     05  STATUS-1                PIC X.
010800     05  STATUS-2                PIC X.
010900 01  RISK-FILE-STATUS.
011000     05  RISK-STATUS-1           PIC X.
011100     05  RISK-STATUS-2           PIC X.
011200*
011300*THE SHARED HIGH/MEDIUM RISK THRESHOLDS - BUSINESS RULE 6.
011400 COPY RISKCNST.
011500*
011600*STANDALONE KEY, COUNTERS AND SWITCHES
011700 77  WS-HOLD-RELKEY              PIC S9(9) COMP VALUE ZERO.
011800 77  WS-TOTAL-QTY                PIC S9(7) COMP VALUE ZERO.
011900 77  WS-LOTS-FOUND               PIC S9(7) COMP VALUE ZERO.
012000 77  WS-CRYPTO-HIT               PIC S9(3) COMP VALUE ZERO.
012100*
012200 01  WS-CARD-EOF-SW              PIC X     VALUE "N".
012300     88  EOF-CARDS                   VALUE "Y".
012400 01  WS-HOLD-EOF-SW              PIC X     VALUE "N".
012500     88  EOF-HOLDINGS                VALUE "Y".
012600*
012700 01  WS-TARGET-SYMBOL            PIC X(10).
012800 01  WS-HELD-TYPE                PIC X(06).
012900*
013000*ACCUMULATORS AND WORK AREAS FOR THE WEIGHTED-AVERAGE COST AND
013100*THE SIGNED-PERCENT PRICING CALCULATION - RULES 1, 3 AND 4.
013200 01  WS-PRICING-WORK.
013300     05  WS-WEIGHTED-SUM         PIC S9(13)V9(4).
013400     05  WS-AVG-8                PIC S9(9)V9(8).
013500     05  WS-AVG-BUY-PRICE        PIC S9(9)V9(4).
013600     05  WS-CURRENT-PRICE        PIC S9(9)V9(4).
013700     05  WS-PERCENT-8            PIC S9(5)V9(8).
013800     05  WS-PERCENT              PIC S9(5)V9(2).
013900     05  WS-ABS-PERCENT          PIC S9(5)V9(2).
014000     05  FILLER                  PIC X(01).
014100*
014200 01  WS-COUNTERS.
014300     05  WS-CARDS-READ           PIC S9(9) COMP VALUE ZERO.
014400     05  WS-SELL-REQUESTS        PIC S9(9) COMP VALUE ZERO.
014500     05  WS-BUY-REQUESTS         PIC S9(9) COMP VALUE ZERO.
014600*RAW-BYTE DUMP OF THE COUNTERS ABOVE FOR THE ABEND AUDIT TRAIL.
014700 01  WS-COUNTERS-X REDEFINES WS-COUNTERS
014800                                 PIC X(12).
014900*
015000 01  WS-REPORT-FIELDS.
015100     05  WS-CARDS-READ-ED        PIC ZZZZZZZZ9.
015200     05  WS-SELL-REQUESTS-ED     PIC ZZZZZZZZ9.
015300     05  WS-BUY-REQUESTS-ED      PIC ZZZZZZZZ9.
015400     05  FILLER                  PIC X(01).
015500*
015600*STARTUP RUN-DATE STAMP, WINDOWED FOR Y2K - PORT-0206.
015700 01  WS-RUN-DATE-RAW.
015800     05  WS-RUN-DATE-YY          PIC 9(2).
015900     05  WS-RUN-DATE-MM          PIC 9(2).
016000     05  WS-RUN-DATE-DD          PIC 9(2).
016100 01  WS-RUN-DATE-WINDOWED.
016200     05  WS-RUN-CCYY             PIC 9(4).
016300     05  WS-RUN-MM               PIC 9(2).
016400     05  WS-RUN-DD               PIC 9(2).
016500 01  WS-RUN-DATE-WINDOWED-X REDEFINES WS-RUN-DATE-WINDOWED
016600                                 PIC X(08).
016700*
016800*CALL PARAMETERS FOR THE SHARED QUOTE LOOKUP SUBPROGRAM.
016900 COPY QLPARMS.
017000*
017100 PROCEDURE DIVISION.
017200******************************************************************
017300*0000-MAIN-CONTROL
017400******************************************************************
017500 0000-MAIN-CONTROL.
017600     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
017700     PERFORM 1000-PROCESS-ONE-CARD THRU 1000-EXIT
017800         UNTIL EOF-CARDS.
017900     PERFORM 9000-TERMINATE THRU 9000-EXIT.
018000     STOP RUN.
018100*
018200*0100-INITIALIZE - OPEN FILES, STAMP THE RUN DATE, PRIME THE
018300*FIRST CARD READ.
018400 0100-INITIALIZE.
018500     ACCEPT WS-RUN-DATE-RAW FROM DATE.
018600     PERFORM 0150-WINDOW-RUN-DATE THRU 0150-EXIT.
018700     DISPLAY "RISKSR STARTING - WHAT-IF RISK ASSESSMENT - RUN "
018800         WS-RUN-DATE-WINDOWED-X.
018900     OPEN INPUT WHATIF-FILE.
019000     IF CARD-STATUS-1 NOT = "0"
019100         DISPLAY "RISKSR - OPEN FAILED ON WHATIF, STATUS="
019200             CARD-FILE-STATUS
019300         PERFORM 9900-ABEND THRU 9900-EXIT.
019400     OPEN INPUT HOLDINGS-FILE.
019500     IF STATUS-1 NOT = "0"
019600         DISPLAY "RISKSR - OPEN FAILED ON HOLDINGS, STATUS="
019700             FILE-STATUS
019800         PERFORM 9900-ABEND THRU 9900-EXIT.
019900     OPEN OUTPUT RISK-OUT-FILE.
020000     IF RISK-STATUS-1 NOT = "0"
020100         DISPLAY "RISKSR - OPEN FAILED ON RISKOUT, STATUS="
020200             RISK-FILE-STATUS
020300         PERFORM 9900-ABEND THRU 9900-EXIT.
020400     PERFORM 1100-READ-CARD THRU 1100-EXIT.
020500 0100-EXIT.
020600     EXIT.
020700*
020800*0150-WINDOW-RUN-DATE - Y2K WINDOWING, ADDED PORT-0206, 11/15/98.
020900 0150-WINDOW-RUN-DATE.
021000     IF WS-RUN-DATE-YY < 50
021100         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-DATE-YY
021200     ELSE
021300         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-DATE-YY.
021400     MOVE WS-RUN-DATE-MM TO WS-RUN-MM.
021500     MOVE WS-RUN-DATE-DD TO WS-RUN-DD.
021600 0150-EXIT.
021700     EXIT.
021800*
021900*1100-READ-CARD - NEXT WHAT-IF REQUEST OFF WHATIF.
022000 1100-READ-CARD.
022100     READ WHATIF-FILE.
022200     IF CARD-STATUS-1 = "0"
022300         ADD 1 TO WS-CARDS-READ
022400     ELSE IF CARD-STATUS-1 = "1"
022500         SET EOF-CARDS TO TRUE
022600     ELSE
022700         DISPLAY "RISKSR - READ ERROR ON WHATIF, STATUS="
022800             CARD-FILE-STATUS
022900         PERFORM 9900-ABEND THRU 9900-EXIT.
023000 1100-EXIT.
023100     EXIT.
023200*
023300******************************************************************
023400*1000-PROCESS-ONE-CARD - ACCUMULATE THE CARDS SYMBOL POSITION,
023500*THEN EVALUATE AND WRITE THE RISK ASSESSMENT.
023600******************************************************************
023700 1000-PROCESS-ONE-CARD.
023800     MOVE WHATIF-SYMBOL TO WS-TARGET-SYMBOL.
023900     MOVE ZERO TO WS-TOTAL-QTY WS-LOTS-FOUND WS-WEIGHTED-SUM.
024000     MOVE SPACES TO WS-HELD-TYPE.
024100     IF WHATIF-ACTION-SELL
024200         ADD 1 TO WS-SELL-REQUESTS
024300     ELSE
024400         ADD 1 TO WS-BUY-REQUESTS.
024500     PERFORM 1200-SCAN-HOLDINGS THRU 1200-EXIT.
024600     PERFORM 2000-EVALUATE-REQUEST THRU 2000-EXIT.
024700     PERFORM 3000-WRITE-RISK-RECORD THRU 3000-EXIT.
024800     PERFORM 1100-READ-CARD THRU 1100-EXIT.
024900 1000-EXIT.
025000     EXIT.
025100*
025200*1200-SCAN-HOLDINGS - RE-SCANS THE MASTER FROM THE TOP FOR THE
025300*CARDS SYMBOL, THE SAME START/READ NEXT IDIOM SELLSR USES.
025400 1200-SCAN-HOLDINGS.
025500     MOVE "N" TO WS-HOLD-EOF-SW.
025600     MOVE 1 TO WS-HOLD-RELKEY.
025700     START HOLDINGS-FILE KEY IS NOT LESS THAN WS-HOLD-RELKEY
025800         INVALID KEY
025900             SET EOF-HOLDINGS TO TRUE.
026000     IF NOT EOF-HOLDINGS
026100         PERFORM 1300-READ-NEXT-LOT THRU 1300-EXIT.
026200     PERFORM 1400-SCAN-LOOP THRU 1400-EXIT
026300         UNTIL EOF-HOLDINGS.
026400 1200-EXIT.
026500     EXIT.
026600*
026700*1300-READ-NEXT-LOT - NEXT SEQUENTIAL LOT OFF THE MASTER.
026800 1300-READ-NEXT-LOT.
026900     READ HOLDINGS-FILE NEXT RECORD.
027000     IF STATUS-1 = "0"
027100         CONTINUE
027200     ELSE IF STATUS-1 = "1"
027300         SET EOF-HOLDINGS TO TRUE
027400     ELSE
027500         DISPLAY "RISKSR - READ ERROR ON HOLDINGS, STATUS="
027600             FILE-STATUS
027700         DISPLAY HOLD-DUMP-AREA
027800         PERFORM 9900-ABEND THRU 9900-EXIT.
027900 1300-EXIT.
028000     EXIT.
028100*
028200*1400-SCAN-LOOP - ACCUMULATE THE CURRENT LOT IF IT MATCHES THE
028300*TARGET SYMBOL, THEN ADVANCE TO THE NEXT LOT.
028400 1400-SCAN-LOOP.
028500     IF SYMBOL = WS-TARGET-SYMBOL
028600         PERFORM 1410-ACCUM-LOT THRU 1410-EXIT.
028700     PERFORM 1300-READ-NEXT-LOT THRU 1300-EXIT.
028800 1400-EXIT.
028900     EXIT.
029000*
029100*1410-ACCUM-LOT - RULE 3 CONTROL TOTALS: HELD QTY AND THE
029200*WEIGHTED BUY-PRICE SUM, PLUS THE ASSET TYPE OF THE FIRST LOT.
029300 1410-ACCUM-LOT.
029400     ADD QTY TO WS-TOTAL-QTY.
029500     COMPUTE WS-WEIGHTED-SUM ROUNDED =
029600         WS-WEIGHTED-SUM + (BUY-PRICE * QTY).
029700     IF WS-LOTS-FOUND = 0
029800         MOVE ASSET-TYPE TO WS-HELD-TYPE.
029900     ADD 1 TO WS-LOTS-FOUND.
030000 1410-EXIT.
030100     EXIT.
030200*
030300******************************************************************
030400*2000-EVALUATE-REQUEST - BUILDS THE RISK-RECORD FIELDS COMMON
030500*TO BOTH ACTIONS, THEN BRANCHES ON NO-HOLDINGS/SELL/BUY.
030600******************************************************************
030700 2000-EVALUATE-REQUEST.
030800     MOVE WHATIF-ACTION TO R-ACTION.
030900     MOVE WHATIF-QTY TO R-REQUESTED-QTY.
031000     IF WS-LOTS-FOUND = 0
031100         PERFORM 2100-NO-HOLDINGS THRU 2100-EXIT
031200     ELSE
031300         PERFORM 2200-COMPUTE-AVERAGE THRU 2200-EXIT
031400         IF WHATIF-ACTION-SELL
031500             PERFORM 2300-EVALUATE-SELL THRU 2300-EXIT
031600         ELSE
031700             PERFORM 2400-EVALUATE-BUY THRU 2400-EXIT.
031800 2000-EXIT.
031900     EXIT.
032000*
032100*2100-NO-HOLDINGS - NO LOTS ON THE BOOKS FOR THIS SYMBOL.  SELL
032200*SHORT-CIRCUITS; BUY GUESSES THE ASSET TYPE FROM THE SYMBOL
032300*TEXT AND PRICES AGAINST THE QUOTE WITH NO COST BASIS - RULE 6.
032400 2100-NO-HOLDINGS.
032500     MOVE ZERO TO R-AVG-BUY-PRICE R-PERCENT-DIFF
032600                  R-MONETARY-IMPACT R-AVAILABLE-QTY.
032700     MOVE ZERO TO R-CURRENT-PRICE.
032800     MOVE SPACES TO R-RECOMMENDATION.
032900     IF WHATIF-ACTION-SELL
033000         MOVE "NO_HOLDINGS" TO R-RISK-LEVEL
033100     ELSE
033200         MOVE "LOW" TO R-RISK-LEVEL
033300         MOVE "Low risk to buy: price at or below average."
033400             TO R-RECOMMENDATION
033500         MOVE ZERO TO WS-CRYPTO-HIT
033600         INSPECT WHATIF-SYMBOL TALLYING WS-CRYPTO-HIT
033700             FOR ALL "BTC" "ETH" "SOL" "ADA" "XRP"
033800         IF WS-CRYPTO-HIT > 0
033900             MOVE "CRYPTO" TO QL-TYPE
034000         ELSE
034100             MOVE "STOCK " TO QL-TYPE
034200         MOVE WHATIF-SYMBOL TO QL-SYMBOL
034300         CALL "QUOTESR" USING QL-PARMS
034400         IF QL-FOUND
034500             MOVE QL-PRICE TO R-CURRENT-PRICE.
034600 2100-EXIT.
034700     EXIT.
034800*
034900*2200-COMPUTE-AVERAGE - RULE 3 WEIGHTED-AVERAGE BUY PRICE AT AN
035000*8-DECIMAL INTERMEDIATE, ROUNDED TO 4; THEN THE CURRENT QUOTE
035100*AND THE SIGNED PERCENT DIFFERENCE - RULE 1.
035200 2200-COMPUTE-AVERAGE.
035300     IF WS-TOTAL-QTY = 0
035400         MOVE ZERO TO WS-AVG-BUY-PRICE
035500     ELSE
035600         COMPUTE WS-AVG-8 ROUNDED =
035700             WS-WEIGHTED-SUM / WS-TOTAL-QTY
035800         COMPUTE WS-AVG-BUY-PRICE ROUNDED = WS-AVG-8.
035900     MOVE WHATIF-SYMBOL TO QL-SYMBOL.
036000     MOVE WS-HELD-TYPE TO QL-TYPE.
036100     CALL "QUOTESR" USING QL-PARMS.
036200     IF QL-FOUND
036300         MOVE QL-PRICE TO WS-CURRENT-PRICE
036400     ELSE
036500         MOVE ZERO TO WS-CURRENT-PRICE.
036600     IF WS-AVG-BUY-PRICE = 0
036700         MOVE ZERO TO WS-PERCENT
036800     ELSE
036900         COMPUTE WS-PERCENT-8 ROUNDED =
037000             ((WS-CURRENT-PRICE - WS-AVG-BUY-PRICE) /
037100              WS-AVG-BUY-PRICE) * 100
037200         COMPUTE WS-PERCENT ROUNDED = WS-PERCENT-8.
037300     IF WS-PERCENT < 0
037400         COMPUTE WS-ABS-PERCENT = WS-PERCENT * -1
037500     ELSE
037600         MOVE WS-PERCENT TO WS-ABS-PERCENT.
037700 2200-EXIT.
037800     EXIT.
037900*
038000******************************************************************
038100*2300-EVALUATE-SELL - RULE 5 SELL RISK CLASSIFICATION.  INVALID
038200*AND INSUFFICIENT QUANTITY SHORT-CIRCUIT BEFORE PRICING.
038300******************************************************************
038400 2300-EVALUATE-SELL.
038500     MOVE WS-TOTAL-QTY TO R-AVAILABLE-QTY.
038600     IF WHATIF-QTY <= 0
038700         MOVE "INVALID_QUANTITY" TO R-RISK-LEVEL
038800         MOVE ZERO TO R-AVG-BUY-PRICE R-CURRENT-PRICE
038900                      R-PERCENT-DIFF R-MONETARY-IMPACT
039000         MOVE SPACES TO R-RECOMMENDATION
039100     ELSE IF WHATIF-QTY > WS-TOTAL-QTY
039200         MOVE "INSUFFICIENT_QUANTITY" TO R-RISK-LEVEL
039300         MOVE ZERO TO R-AVG-BUY-PRICE R-CURRENT-PRICE
039400                      R-PERCENT-DIFF R-MONETARY-IMPACT
039500         MOVE SPACES TO R-RECOMMENDATION
039600     ELSE
039700         MOVE WS-AVG-BUY-PRICE TO R-AVG-BUY-PRICE
039800         MOVE WS-CURRENT-PRICE TO R-CURRENT-PRICE
039900         MOVE WS-PERCENT TO R-PERCENT-DIFF
040000         COMPUTE R-MONETARY-IMPACT ROUNDED =
040100             (WS-CURRENT-PRICE - WS-AVG-BUY-PRICE) * WHATIF-QTY
040200         IF WS-PERCENT >= 0
040300             MOVE "LOW" TO R-RISK-LEVEL
040400         ELSE IF WS-ABS-PERCENT >= HIGH-RISK-THRESHOLD
040500             MOVE "HIGH" TO R-RISK-LEVEL
040600         ELSE IF WS-ABS-PERCENT >= MEDIUM-RISK-THRESHOLD
040700             MOVE "MEDIUM" TO R-RISK-LEVEL
040800         ELSE
040900             MOVE "LOW" TO R-RISK-LEVEL
041000         PERFORM 2500-SELL-RECOMMEND-TEXT THRU 2500-EXIT.
041100 2300-EXIT.
041200     EXIT.
041300*
041400*2400-EVALUATE-BUY - RULE 6 BUY RISK CLASSIFICATION.  THERE IS
041500*NO INVALID/INSUFFICIENT SHORT-CIRCUIT ON THE BUY SIDE.
041600 2400-EVALUATE-BUY.
041700     MOVE WS-TOTAL-QTY TO R-AVAILABLE-QTY.
041800     MOVE WS-AVG-BUY-PRICE TO R-AVG-BUY-PRICE.
041900     MOVE WS-CURRENT-PRICE TO R-CURRENT-PRICE.
042000     MOVE WS-PERCENT TO R-PERCENT-DIFF.
042100     COMPUTE R-MONETARY-IMPACT ROUNDED =
042200         (WS-CURRENT-PRICE - WS-AVG-BUY-PRICE) * WHATIF-QTY.
042300     IF WS-PERCENT <= 0
042400         MOVE "LOW" TO R-RISK-LEVEL
042500     ELSE IF WS-PERCENT >= HIGH-RISK-THRESHOLD
042600         MOVE "HIGH" TO R-RISK-LEVEL
042700     ELSE IF WS-PERCENT >= MEDIUM-RISK-THRESHOLD
042800         MOVE "MEDIUM" TO R-RISK-LEVEL
042900     ELSE
043000         MOVE "LOW" TO R-RISK-LEVEL.
043100     PERFORM 2600-BUY-RECOMMEND-TEXT THRU 2600-EXIT.
043200 2400-EXIT.
043300     EXIT.
043400*
043500*2500-SELL-RECOMMEND-TEXT - RULE 7, SELL SIDE.  THE HIGH/MEDIUM
043600*TEXTS RUN PAST ONE SOURCE LINE AND CONTINUE VIA THE STANDARD
043700*FIXED-FORMAT LITERAL CONTINUATION (HYPHEN IN COLUMN 7).
043800 2500-SELL-RECOMMEND-TEXT.
043900     IF R-RISK-LEVEL = "HIGH"
044000         MOVE "High risk to sell: large loss. Consider holding or 
044100-"selling smaller amount." TO R-RECOMMENDATION
044200     ELSE
044300     IF R-RISK-LEVEL = "MEDIUM"
044400         MOVE "Medium risk to sell: moderate loss. Evaluate tax/po
044500-"rtfolio needs." TO R-RECOMMENDATION
044600     ELSE
044700     IF WS-PERCENT >= 0
044800         MOVE "In profit: selling is acceptable if you want to rea
044900-"lize gains." TO R-RECOMMENDATION
045000     ELSE
045100         MOVE "Small loss: selling may be acceptable depending on 
045200-"strategy." TO R-RECOMMENDATION.
045300 2500-EXIT.
045400     EXIT.
045500*
045600*2600-BUY-RECOMMEND-TEXT - RULE 7, BUY SIDE.
045700 2600-BUY-RECOMMEND-TEXT.
045800     IF R-RISK-LEVEL = "HIGH"
045900         MOVE "High risk to buy: current price significantly above
046000-" previous average. Consider waiting or buyi
046100-"ng partial." TO R-RECOMMENDATION
046200     ELSE
046300     IF R-RISK-LEVEL = "MEDIUM"
046400         MOVE "Medium risk to buy: price moderately above average.
046500-" Consider dollar-cost averaging." TO R-RECOMMENDATION
046600     ELSE
046700         MOVE "Low risk to buy: price at or 
046800-"below average." TO R-RECOMMENDATION.
046900 2600-EXIT.
047000     EXIT.
047100*
047200*3000-WRITE-RISK-RECORD - ONE RISK-RECORD PER CARD PROCESSED.
047300 3000-WRITE-RISK-RECORD.
047400     WRITE RISK-RECORD.
047500     IF RISK-STATUS-1 NOT = "0"
047600         DISPLAY "RISKSR - WRITE ERROR ON RISKOUT, STATUS="
047700             RISK-FILE-STATUS
047800         PERFORM 9900-ABEND THRU 9900-EXIT.
047900     IF WS-TRACE-SWITCH-ON
048000         DISPLAY "RISKSR TRACE - " WS-TARGET-SYMBOL " ACTION="
048100             WHATIF-ACTION " RISK=" R-RISK-LEVEL.
048200 3000-EXIT.
048300     EXIT.
048400*
048500******************************************************************
048600*9000-TERMINATE - CLOSE FILES, REPORT THE RUN COUNTS TO SYSOUT.
048700******************************************************************
048800 9000-TERMINATE.
048900     CLOSE WHATIF-FILE.
049000     CLOSE HOLDINGS-FILE.
049100     CLOSE RISK-OUT-FILE.
049200     MOVE WS-CARDS-READ TO WS-CARDS-READ-ED.
049300     MOVE WS-SELL-REQUESTS TO WS-SELL-REQUESTS-ED.
049400     MOVE WS-BUY-REQUESTS TO WS-BUY-REQUESTS-ED.
049500     DISPLAY "RISKSR COMPLETE - CARDS=" WS-CARDS-READ-ED
049600         " SELL=" WS-SELL-REQUESTS-ED
049700         " BUY=" WS-BUY-REQUESTS-ED.
049800 9000-EXIT.
049900     EXIT.
050000*
050100*9900-ABEND - FATAL FILE ERROR, CLOSE WHAT WE CAN AND STOP.
050200 9900-ABEND.
050300     DISPLAY "RISKSR - ABNORMAL TERMINATION, SEE MESSAGES ABOVE".
050400     CLOSE WHATIF-FILE.
050500     CLOSE HOLDINGS-FILE.
050600     CLOSE RISK-OUT-FILE.
050700     MOVE 16 TO RETURN-CODE.
050800     STOP RUN.
050900 9900-EXIT.
051000     EXIT.
