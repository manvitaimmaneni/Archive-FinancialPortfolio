000100******************************************************************
000200*PORTFOLIO SYSTEMS GROUP            QUOTESR            PROGRAM
000300*MARKET QUOTE LOOKUP SUBPROGRAM
000400*
000500*LOADS THE DAILY QUOTES FEED INTO AN IN-MEMORY TABLE ON THE FIRST
000600*CALL OF THE RUN AND ANSWERS SYMBOL PRICE LOOKUPS FOR EVERY CALLER
000700*(HOLDSR, SELLSR, RISKSR, RECOSR) ON EVERY CALL THEREAFTER.  THE
000800*FEED IS PRODUCED BY THE OVERNIGHT PRICING EXTRACT IN SYMBOL-
000900*ASCENDING SEQUENCE, SO THE TABLE CAN BE LOADED STRAIGHT THROUGH
001000*AND SEARCHED WITH SEARCH ALL -- NO SORT STEP IS NEEDED HERE.
001100*
001200*                      * * * CHANGE LOG * * *
001300*
001400*DATE       WHO  TICKET      DESCRIPTION
001500*---------- ---- ----------- -------------------------------------
001600*03/18/87   TJL  PORT-0014   ORIGINAL PROGRAM.  REPLACES THE OLD
001700*                            FUND-PRICE LOOKUP; QUOTES REPLACES
001800*                            THE INDEXED FUND MASTER.
001900*07/02/88   TJL  PORT-0019   RAISED TABLE CAPACITY FROM 500 TO
002000*                            1000 ENTRIES, CRYPTO SYMBOLS ADDED.
002100*11/14/90   RMH  PORT-0044   ADDED WS-TRACE-SWITCH (UPSI-0) SO OPS
002200*                            CAN TURN ON LOAD-COUNT TRACING FROM
002300*                            THE JCL WITHOUT A RECOMPILE.
002400*02/09/93   RMH  PORT-0061   RAISED TABLE CAPACITY TO 2000 ENTRIES
002500*                            FOR THE CRYPTO FEED EXPANSION.
002600*06/21/95   DKO  PORT-0080   CORRECTED SEARCH ALL KEY COMPARE -
002700*                            WAS COMPARING ON QT-TYPE BY MISTAKE.
002800*11/03/98   DKO  PORT-0201   Y2K: WINDOW THE 2-DIGIT ACCEPT-FROM-
002900*                            DATE YEAR (00-49=20XX, 50-99=19XX)
003000*                            IN THE STARTUP BANNER DATE STAMP.
003100*04/27/01   JPW  PORT-0210   CLEANED UP DEAD TPSVCSTART-ERA
003200*                            COMMENTS LEFT FROM THE ON-LINE
003300*                            SERVICE THIS PROGRAM REPLACED.
003400*03/11/21   TJL  PORT-0014   REBUILT AS A BATCH CALL SUBPROGRAM
003500*                            FOR THE NEW HOLDINGS/RISK BATCH
003600*                            SUITE - TPCALL TO FUNDPRSR REPLACED
003700*                            BY A PLAIN CALL "QUOTESR".
003800*02/11/23   RMH  PORT-0221   A CRYPTO SYMBOL COLLIDED WITH AN
003900*                            EXISTING STOCK TICKER ON THE FEED AND
004000*                            THE SEARCH ALL RETURNED WHICHEVER ONE
004100*                            SORTED FIRST - ADDED QT-TYPE TO THE
004200*                            KEY AND THE WHEN COMPARE SO SYMBOL
004300*                            AND TYPE MUST BOTH MATCH.
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID. QUOTESR.
004700 AUTHOR. T J LAUER.
004800 INSTALLATION. PORTFOLIO SYSTEMS GROUP.
004900 DATE-WRITTEN. 03/18/87.
005000 DATE-COMPILED.
005100 SECURITY. CONFIDENTIAL.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. SHOP-3090.
005600 OBJECT-COMPUTER. SHOP-3090.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS VALID-ASSET-CLASS IS "S" "C"
006000     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
006100            OFF STATUS IS WS-TRACE-SWITCH-OFF.
006200*UPSI-0 IS SET ON FROM THE JCL PARM CARD WHEN OPS WANTS THE
006300*QUOTE-TABLE LOAD COUNT TRACED TO SYSOUT -- SEE OPS RUNBOOK.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT QUOTES-FILE ASSIGN TO QUOTES
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS FILE-STATUS.
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  QUOTES-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 30 CHARACTERS
007800     DATA RECORD IS QUOTE-RECORD.
007900 COPY QUOTEREC.
008000*DIAGNOSTIC DUMP VIEW OF THE CURRENT QUOTE RECORD -- DISPLAYED
008100*WHEN A BAD READ TURNS UP ON THE QUOTES FILE.
008200 01  QUOTE-DUMP-AREA REDEFINES QUOTE-RECORD
008300                                 PIC X(30).
008400*
008500 WORKING-STORAGE SECTION.
008600*FILE STATUS
008700 01  FILE-STATUS.
008800     05  STATUS-1                PIC X.
008900     05  STATUS-2                PIC X.
009000*
009100*STANDALONE COUNTERS AND SWITCHES
009200 77  WS-QUOTE-COUNT               PIC S9(4) COMP VALUE ZERO.
009300 77  WS-MAX-QUOTES                PIC S9(4) COMP VALUE +2000.
009400 01  WS-FIRST-CALL-SW             PIC X     VALUE "Y".
009500     88  WS-FIRST-CALL                VALUE "Y".
009600     88  WS-NOT-FIRST-CALL            VALUE "N".
009700*
009800*DIAGNOSTIC ALPHA VIEW OF THE LOAD COUNTER FOR THE TRACE
009900*DISPLAY -- SEE WS-TRACE-SWITCH-ON ABOVE.
010000 01  WS-COUNT-AREA.
010100     05  WS-COUNT-DISPLAY        PIC S9(4) COMP.
010200 01  WS-COUNT-AREA-X REDEFINES WS-COUNT-AREA
010300                                 PIC X(02).
010400*
010500*STARTUP BANNER RUN-DATE STAMP, WINDOWED FOR Y2K - PORT-0201.
010600 01  WS-RUN-DATE-RAW.
010700     05  WS-RUN-DATE-YY          PIC 9(2).
010800     05  WS-RUN-DATE-MM          PIC 9(2).
010900     05  WS-RUN-DATE-DD          PIC 9(2).
011000 01  WS-RUN-DATE-WINDOWED.
011100     05  WS-RUN-CCYY             PIC 9(4).
011200     05  WS-RUN-MM               PIC 9(2).
011300     05  WS-RUN-DD               PIC 9(2).
011400 01  WS-RUN-DATE-WINDOWED-X REDEFINES WS-RUN-DATE-WINDOWED
011500                                 PIC X(08).
011600*
011700*IN-MEMORY QUOTE TABLE, LOADED ONCE PER RUN BY 1000-LOAD-QUOTE-
011800*TABLE AND SEARCHED ON EVERY CALL BY 2000-SEARCH-QUOTE-TABLE.
011900*FEED MUST ARRIVE FROM THE PRICING EXTRACT IN SYMBOL-ASCENDING,
012000*TYPE-ASCENDING-WITHIN-SYMBOL SEQUENCE OR THE SEARCH ALL BELOW
012100*WILL MISS ENTRIES - PORT-0221, A STOCK AND A CRYPTO CAN SHARE
012200*THE SAME TICKER TEXT SO SYMBOL ALONE NO LONGER UNIQUELY KEYS
012300*THE TABLE.
012400 01  QUOTE-TABLE.
012500     05  QT-ENTRY OCCURS 1 TO 2000 TIMES
012600             DEPENDING ON WS-QUOTE-COUNT
012700             ASCENDING KEY IS QT-SYMBOL, QT-TYPE
012800             INDEXED BY QT-IDX.
012900         10  QT-SYMBOL           PIC X(10).
013000         10  QT-TYPE             PIC X(6).
013100         10  QT-PRICE            PIC S9(9)V9(4).
013200         10  FILLER              PIC X(01).
013300*
013400 LINKAGE SECTION.
013500 COPY QLPARMS.
013600*
013700 PROCEDURE DIVISION USING QL-PARMS.
013800******************************************************************
013900*0000-MAIN-CONTROL - LOADS THE TABLE ON THE FIRST CALL OF THE RUN,
014000*THEN ANSWERS THIS CALLS LOOKUP REQUEST.
014100******************************************************************
014200 0000-MAIN-CONTROL.
014300     IF WS-FIRST-CALL
014400         PERFORM 1000-LOAD-QUOTE-TABLE THRU 1000-EXIT.
014500     PERFORM 2000-SEARCH-QUOTE-TABLE THRU 2000-EXIT.
014600     GOBACK.
014700*
014800******************************************************************
014900*1000-LOAD-QUOTE-TABLE - READS THE QUOTES FEED ONE TIME PER RUN
015000*AND BUILDS THE IN-MEMORY SEARCH ALL TABLE.
015100******************************************************************
015200 1000-LOAD-QUOTE-TABLE.
015300     ACCEPT WS-RUN-DATE-RAW FROM DATE.
015400     PERFORM 1050-WINDOW-RUN-DATE THRU 1050-EXIT.
015500     IF WS-TRACE-SWITCH-ON
015600         DISPLAY "QUOTESR LOADING QUOTE TABLE - RUN DATE "
015700             WS-RUN-DATE-WINDOWED-X.
015800     OPEN INPUT QUOTES-FILE.
015900     IF STATUS-1 NOT = "0"
016000         DISPLAY "QUOTESR - OPEN FAILED ON QUOTES, STATUS="
016100             FILE-STATUS
016200         GO TO 1000-EXIT.
016300     PERFORM 1100-READ-QUOTE THRU 1100-EXIT.
016400     PERFORM 1200-BUILD-TABLE-ENTRY THRU 1200-EXIT
016500         UNTIL STATUS-1 = "1"
016600            OR WS-QUOTE-COUNT = WS-MAX-QUOTES.
016700     CLOSE QUOTES-FILE.
016800     IF WS-TRACE-SWITCH-ON
016900         MOVE WS-QUOTE-COUNT TO WS-COUNT-DISPLAY
017000         DISPLAY "QUOTESR TABLE LOADED, ENTRIES=" WS-COUNT-AREA-X.
017100 1000-EXIT.
017200     EXIT.
017300*
017400*1050-WINDOW-RUN-DATE - Y2K WINDOWING OF THE 2-DIGIT YEAR RETURNED
017500*BY ACCEPT FROM DATE - ADDED PORT-0201, 11/03/98.
017600 1050-WINDOW-RUN-DATE.
017700     IF WS-RUN-DATE-YY < 50
017800         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-DATE-YY
017900     ELSE
018000         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-DATE-YY.
018100     MOVE WS-RUN-DATE-MM TO WS-RUN-MM.
018200     MOVE WS-RUN-DATE-DD TO WS-RUN-DD.
018300 1050-EXIT.
018400     EXIT.
018500*
018600*1100-READ-QUOTE - ONE PHYSICAL READ OF THE QUOTES FEED.
018700 1100-READ-QUOTE.
018800     READ QUOTES-FILE.
018900     IF STATUS-1 = "0"
019000         CONTINUE
019100     ELSE IF STATUS-1 = "1"
019200         CONTINUE
019300     ELSE
019400         DISPLAY "QUOTESR - READ ERROR ON QUOTES, STATUS="
019500             FILE-STATUS
019600         DISPLAY QUOTE-DUMP-AREA
019700         MOVE "1" TO STATUS-1.
019800 1100-EXIT.
019900     EXIT.
020000*
020100*1200-BUILD-TABLE-ENTRY - MOVES ONE FEED RECORD INTO THE NEXT
020200*TABLE SLOT AND READS THE NEXT RECORD.
020300 1200-BUILD-TABLE-ENTRY.
020400     IF STATUS-1 = "0"
020500         ADD 1 TO WS-QUOTE-COUNT
020600         MOVE QUOTE-SYMBOL TO QT-SYMBOL (WS-QUOTE-COUNT)
020700         MOVE QUOTE-TYPE TO QT-TYPE (WS-QUOTE-COUNT)
020800         MOVE QUOTE-PRICE TO QT-PRICE (WS-QUOTE-COUNT)
020900         PERFORM 1100-READ-QUOTE THRU 1100-EXIT.
021000 1200-EXIT.
021100     EXIT.
021200*
021300******************************************************************
021400*2000-SEARCH-QUOTE-TABLE - BINARY SEARCH OF THE IN-MEMORY TABLE
021500*FOR QL-SYMBOL AND QL-TYPE, RETURNING QL-PRICE AND QL-FOUND-SW TO
021600*THE CALLER.  BOTH HALVES OF THE KEY MUST MATCH - PORT-0221.
021700******************************************************************
021800 2000-SEARCH-QUOTE-TABLE.
021900     MOVE "N" TO QL-FOUND-SW.
022000     MOVE ZERO TO QL-PRICE.
022100     IF WS-QUOTE-COUNT = 0
022200         GO TO 2000-EXIT.
022300     SEARCH ALL QT-ENTRY
022400         AT END
022500             MOVE "N" TO QL-FOUND-SW
022600         WHEN QT-SYMBOL (QT-IDX) = QL-SYMBOL
022700              AND QT-TYPE (QT-IDX) = QL-TYPE
022800             MOVE QT-PRICE (QT-IDX) TO QL-PRICE
022900             MOVE "Y" TO QL-FOUND-SW.
023000 2000-EXIT.
023100     EXIT.
