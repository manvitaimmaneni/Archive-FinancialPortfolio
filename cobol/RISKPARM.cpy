000100*****************************************************************
000200* RISKPARM - BUY/SELL WHAT-IF REQUEST CONTROL CARD
000300*
000400* ONE CARD PER WHAT-IF REQUEST READ BY RISKSR.
000500*
000600* 2021-04-22 TJL  ORIGINAL LAYOUT - TICKET PORT-0039.
000700*****************************************************************
000800 01  WHATIF-CARD.
000900     05  WHATIF-ACTION           PIC X(4).
001000         88  WHATIF-ACTION-BUY       VALUE "BUY ".
001100         88  WHATIF-ACTION-SELL      VALUE "SELL".
001200     05  WHATIF-SYMBOL           PIC X(10).
001300     05  WHATIF-QTY              PIC S9(7).
001400     05  FILLER                  PIC X(59).
