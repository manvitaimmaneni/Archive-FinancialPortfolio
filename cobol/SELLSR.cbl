000100******************************************************************
000200*PORTFOLIO SYSTEMS GROUP              SELLSR            PROGRAM
000300*SELL TRANSACTION PROCESSING - FIFO LOT CONSUMPTION
000400*
000500*READS ONE OR MORE SELL-CARDS FROM SELLCARD AND, FOR EACH ONE,
000600*SCANS THE HOLDINGS MASTER TOP TO BOTTOM CONSUMING LOTS FOR THE
000700*CARDS SYMBOL IN FILE ORDER UNTIL THE REQUESTED QUANTITY IS SOLD
000800*OR THE SYMBOL RUNS OUT OF LOTS.  SELL-QTY OF ZERO ON THE CARD
000900*MEANS SELL THE WHOLE POSITION.  A LOT EMPTIED BY THE SALE IS
001000*DELETED; A PARTIALLY SOLD LOT IS REWRITTEN WITH THE REDUCED
001100*QTY, THE SALE PRICE AND THE SALE DATE.
001200*
001300*                      * * * CHANGE LOG * * *
001400*
001500*DATE       WHO  TICKET      DESCRIPTION
001600*---------- ---- ----------- -------------------------------------
001700*04/20/87   TJL  PORT-0039   ORIGINAL PROGRAM - SINGLE CARD PER
001800*                            RUN, FULL-POSITION SELL ONLY.
001900*02/17/90   TJL  PORT-0045   ADDED PARTIAL-QUANTITY SELL (SELL-QTY
002000*                            OTHER THAN ZERO) ACROSS LOTS.
002100*06/08/93   RMH  PORT-0063   SWITCHED FROM ONE CARD PER JOB STEP
002200*                            TO A SELLCARD FILE SO OPS CAN BATCH
002300*                            UP A DAYS WORTH OF SELL REQUESTS.
002400*01/19/96   RMH  PORT-0083   USE START/READ NEXT TO RE-SCAN THE
002500*                            MASTER FOR EACH CARD INSTEAD OF
002600*                            CLOSING AND REOPENING THE FILE.
002700*11/12/98   DKO  PORT-0204   Y2K: SELLING-DATE IS NOW STAMPED FROM
002800*                            THE WINDOWED 4-DIGIT CCYY, NOT THE
002900*                            RAW 2-DIGIT ACCEPT FROM DATE.
003000*04/20/21   TJL  PORT-0039   REBUILT FOR THE HOLDINGS/RISK BATCH
003100*                            SUITE - PRICE LOOKUP NOW CALLS
003200*                            QUOTESR IN PLACE OF THE OLD TPCALL TO
003300*                            FUNDUPSR.
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. SELLSR.
003700 AUTHOR. T J LAUER.
003800 INSTALLATION. PORTFOLIO SYSTEMS GROUP.
003900 DATE-WRITTEN. 04/20/87.
004000 DATE-COMPILED.
004100 SECURITY. CONFIDENTIAL.
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. SHOP-3090.
004600 OBJECT-COMPUTER. SHOP-3090.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS VALID-ASSET-CLASS IS "S" "C"
005000     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
005100            OFF STATUS IS WS-TRACE-SWITCH-OFF.
005200*UPSI-0 ON FROM THE JCL PARM CARD TRACES EACH LOT CONSUMED BY A
005300*SALE TO SYSOUT - USED WHEN A CUSTOMER DISPUTES A SALE PRICE.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SELLCARD-FILE ASSIGN TO SELLCARD
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS CARD-FILE-STATUS.
006100     SELECT HOLDINGS-FILE ASSIGN TO HOLDINGS
006200         ORGANIZATION IS RELATIVE
006300         ACCESS MODE IS DYNAMIC
006400         RELATIVE KEY IS WS-HOLD-RELKEY
006500         FILE STATUS IS FILE-STATUS.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SELLCARD-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 80 CHARACTERS
007300     DATA RECORD IS SELL-CARD.
007400 COPY SELLPARM.
007500*
007600 FD  HOLDINGS-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 114 CHARACTERS
008000     DATA RECORD IS HOLD-RECORD.
008100 COPY HOLDREC.
008200*DIAGNOSTIC DUMP VIEW - DISPLAYED WHEN A BAD READ, REWRITE OR
008300*DELETE TURNS UP ON THE HOLDINGS MASTER.
008400 01  HOLD-DUMP-AREA REDEFINES HOLD-RECORD
008500                                 PIC X(114).
008600*
008700 WORKING-STORAGE SECTION.
008800*FILE STATUS AREAS
008900 01  CARD-FILE-STATUS.
009000     05  CARD-STATUS-1           PIC X.
009100     05  CARD-STATUS-2           PIC X.
009200 01  FILE-STATUS.
009300     05  STATUS-1                PIC X.
009400     05  STATUS-2                PIC X.
009500*
009600*STANDALONE KEY, COUNTERS AND SWITCHES
009700 77  WS-HOLD-RELKEY              PIC S9(9) COMP VALUE ZERO.
009800 77  WS-REQUESTED-QTY            PIC S9(7) COMP VALUE ZERO.
009900 77  WS-SOLD-QTY                 PIC S9(7) COMP VALUE ZERO.
010000 77  WS-REMAINING-QTY            PIC S9(7) COMP VALUE ZERO.
010100 77  WS-QTY-TO-SELL              PIC S9(7) COMP VALUE ZERO.
010200*
010300 01  WS-CARD-EOF-SW              PIC X     VALUE "N".
010400     88  EOF-CARDS                   VALUE "Y".
010500 01  WS-HOLD-EOF-SW              PIC X     VALUE "N".
010600     88  EOF-HOLDINGS                VALUE "Y".
010700 01  WS-SELL-MODE-SW             PIC X     VALUE "S".
010800     88  WS-SELL-ALL                 VALUE "A".
010900     88  WS-SELL-SOME                VALUE "S".
011000*
011100 01  WS-TARGET-SYMBOL            PIC X(10).
011200 01  WS-CURRENT-QUOTE            PIC S9(9)V9(4).
011300*
011400*WORK AREAS FOR THE PER-LOT TRACE CALCULATION - RULE 1/RULE 2
011500*OF THE PRICING STANDARDS, AGAINST EACH LOTS OWN BUY PRICE.
011600 01  WS-LOT-WORK.
011700     05  WS-LOT-DIFFERENCE       PIC S9(9)V9(2).
011800     05  WS-LOT-PERCENT          PIC S9(5)V9(2).
011900     05  WS-PERCENT-8            PIC S9(5)V9(8).
012000     05  FILLER                  PIC X(01).
012100*
012200 01  WS-COUNTERS.
012300     05  WS-CARDS-READ           PIC S9(9) COMP VALUE ZERO.
012400     05  WS-LOTS-CLOSED          PIC S9(9) COMP VALUE ZERO.
012500     05  WS-LOTS-PARTIAL         PIC S9(9) COMP VALUE ZERO.
012600*RAW-BYTE DUMP OF THE COUNTERS ABOVE FOR THE ABEND AUDIT TRAIL.
012700 01  WS-COUNTERS-X REDEFINES WS-COUNTERS
012800                                 PIC X(12).
012900*
013000 01  WS-REPORT-FIELDS.
013100     05  WS-SOLD-QTY-ED          PIC ZZZZZZ9.
013200     05  WS-CARDS-READ-ED        PIC ZZZZZZZZ9.
013300     05  WS-LOTS-CLOSED-ED       PIC ZZZZZZZZ9.
013400     05  WS-LOTS-PARTIAL-ED      PIC ZZZZZZZZ9.
013500     05  FILLER                  PIC X(01).
013600*
013700*STARTUP/SALE-DATE RUN-DATE STAMP, WINDOWED FOR Y2K - PORT-0204.
013800 01  WS-RUN-DATE-RAW.
013900     05  WS-RUN-DATE-YY          PIC 9(2).
014000     05  WS-RUN-DATE-MM          PIC 9(2).
014100     05  WS-RUN-DATE-DD          PIC 9(2).
014200 01  WS-RUN-DATE-WINDOWED.
014300     05  WS-RUN-CCYY             PIC 9(4).
014400     05  WS-RUN-MM               PIC 9(2).
014500     05  WS-RUN-DD               PIC 9(2).
014600 01  WS-RUN-DATE-WINDOWED-X REDEFINES WS-RUN-DATE-WINDOWED
014700                                 PIC X(08).
014800*
014900*CALL PARAMETERS FOR THE SHARED QUOTE LOOKUP SUBPROGRAM.
015000 COPY QLPARMS.
015100*
015200 PROCEDURE DIVISION.
015300******************************************************************
015400*0000-MAIN-CONTROL
015500******************************************************************
015600 0000-MAIN-CONTROL.
015700     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
015800     PERFORM 1000-PROCESS-ONE-CARD THRU 1000-EXIT
015900         UNTIL EOF-CARDS.
016000     PERFORM 9000-TERMINATE THRU 9000-EXIT.
016100     STOP RUN.
016200*
016300*0100-INITIALIZE - OPEN FILES, STAMP THE RUN DATE, PRIME THE
016400*FIRST CARD READ.
016500 0100-INITIALIZE.
016600     ACCEPT WS-RUN-DATE-RAW FROM DATE.
016700     PERFORM 0150-WINDOW-RUN-DATE THRU 0150-EXIT.
016800     DISPLAY "SELLSR STARTING - SELL PROCESSING - RUN DATE "
016900         WS-RUN-DATE-WINDOWED-X.
017000     OPEN INPUT SELLCARD-FILE.
017100     IF CARD-STATUS-1 NOT = "0"
017200         DISPLAY "SELLSR - OPEN FAILED ON SELLCARD, STATUS="
017300             CARD-FILE-STATUS
017400         PERFORM 9900-ABEND THRU 9900-EXIT.
017500     OPEN I-O HOLDINGS-FILE.
017600     IF STATUS-1 NOT = "0"
017700         DISPLAY "SELLSR - OPEN FAILED ON HOLDINGS, STATUS="
017800             FILE-STATUS
017900         PERFORM 9900-ABEND THRU 9900-EXIT.
018000     PERFORM 1100-READ-CARD THRU 1100-EXIT.
018100 0100-EXIT.
018200     EXIT.
018300*
018400*0150-WINDOW-RUN-DATE - Y2K WINDOWING, ADDED PORT-0204, 11/12/98.
018500 0150-WINDOW-RUN-DATE.
018600     IF WS-RUN-DATE-YY < 50
018700         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-DATE-YY
018800     ELSE
018900         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-DATE-YY.
019000     MOVE WS-RUN-DATE-MM TO WS-RUN-MM.
019100     MOVE WS-RUN-DATE-DD TO WS-RUN-DD.
019200 0150-EXIT.
019300     EXIT.
019400*
019500*1100-READ-CARD - NEXT SELL REQUEST OFF SELLCARD.
019600 1100-READ-CARD.
019700     READ SELLCARD-FILE.
019800     IF CARD-STATUS-1 = "0"
019900         ADD 1 TO WS-CARDS-READ
020000     ELSE IF CARD-STATUS-1 = "1"
020100         SET EOF-CARDS TO TRUE
020200     ELSE
020300         DISPLAY "SELLSR - READ ERROR ON SELLCARD, STATUS="
020400             CARD-FILE-STATUS
020500         PERFORM 9900-ABEND THRU 9900-EXIT.
020600 1100-EXIT.
020700     EXIT.
020800*
020900******************************************************************
021000*1000-PROCESS-ONE-CARD - RE-SCANS THE HOLDINGS MASTER FROM THE
021100*TOP FOR THIS CARDS SYMBOL AND CONSUMES LOTS FIFO.
021200******************************************************************
021300 1000-PROCESS-ONE-CARD.
021400     MOVE SELL-SYMBOL TO WS-TARGET-SYMBOL.
021500     MOVE SELL-QTY TO WS-REQUESTED-QTY.
021600     MOVE ZERO TO WS-SOLD-QTY.
021700     IF WS-REQUESTED-QTY = 0
021800         SET WS-SELL-ALL TO TRUE
021900     ELSE
022000         SET WS-SELL-SOME TO TRUE.
022100     MOVE "N" TO WS-HOLD-EOF-SW.
022200     MOVE 1 TO WS-HOLD-RELKEY.
022300     START HOLDINGS-FILE KEY IS NOT LESS THAN WS-HOLD-RELKEY
022400         INVALID KEY
022500             SET EOF-HOLDINGS TO TRUE.
022600     IF NOT EOF-HOLDINGS
022700         PERFORM 1200-READ-NEXT-LOT THRU 1200-EXIT.
022800     PERFORM 2000-SELL-LOOP THRU 2000-EXIT
022900         UNTIL EOF-HOLDINGS
023000            OR (WS-SELL-SOME AND WS-SOLD-QTY >= WS-REQUESTED-QTY).
023100     PERFORM 3000-REPORT-CARD-RESULT THRU 3000-EXIT.
023200     PERFORM 1100-READ-CARD THRU 1100-EXIT.
023300 1000-EXIT.
023400     EXIT.
023500*
023600*1200-READ-NEXT-LOT - NEXT SEQUENTIAL LOT OFF THE MASTER.
023700 1200-READ-NEXT-LOT.
023800     READ HOLDINGS-FILE NEXT RECORD.
023900     IF STATUS-1 = "0"
024000         CONTINUE
024100     ELSE IF STATUS-1 = "1"
024200         SET EOF-HOLDINGS TO TRUE
024300     ELSE
024400         DISPLAY "SELLSR - READ ERROR ON HOLDINGS, STATUS="
024500             FILE-STATUS
024600         DISPLAY HOLD-DUMP-AREA
024700         PERFORM 9900-ABEND THRU 9900-EXIT.
024800 1200-EXIT.
024900     EXIT.
025000*
025100*2000-SELL-LOOP - LOOKS AT THE CURRENT LOT, SELLS FROM IT IF IT
025200*MATCHES THE TARGET SYMBOL, AND ADVANCES TO THE NEXT LOT.
025300 2000-SELL-LOOP.
025400     IF SYMBOL = WS-TARGET-SYMBOL
025500         PERFORM 2100-SELL-FROM-LOT THRU 2100-EXIT.
025600     PERFORM 1200-READ-NEXT-LOT THRU 1200-EXIT.
025700 2000-EXIT.
025800     EXIT.
025900*
026000******************************************************************
026100*2100-SELL-FROM-LOT - RULE 11, FIFO PARTIAL SELL.  TAKES AS MUCH
026200*OF THE REMAINING REQUEST AS THIS LOT CAN COVER.
026300******************************************************************
026400 2100-SELL-FROM-LOT.
026500     IF WS-SELL-ALL
026600         MOVE QTY TO WS-QTY-TO-SELL
026700     ELSE
026800         SUBTRACT WS-SOLD-QTY FROM WS-REQUESTED-QTY
026900             GIVING WS-REMAINING-QTY
027000         IF QTY <= WS-REMAINING-QTY
027100             MOVE QTY TO WS-QTY-TO-SELL
027200         ELSE
027300             MOVE WS-REMAINING-QTY TO WS-QTY-TO-SELL.
027400     MOVE SYMBOL TO QL-SYMBOL.
027500     MOVE ASSET-TYPE TO QL-TYPE.
027600     CALL "QUOTESR" USING QL-PARMS.
027700     IF QL-FOUND
027800         MOVE QL-PRICE TO WS-CURRENT-QUOTE
027900     ELSE
028000         MOVE CURRENT-PRICE TO WS-CURRENT-QUOTE.
028100     PERFORM 2150-COMPUTE-LOT-TRACE THRU 2150-EXIT.
028200     SUBTRACT WS-QTY-TO-SELL FROM QTY.
028300     MOVE WS-CURRENT-QUOTE TO SELLING-PRICE.
028400     MOVE WS-RUN-DATE-WINDOWED-X TO SELLING-DATE.
028500     ADD WS-QTY-TO-SELL TO WS-SOLD-QTY.
028600     IF QTY <= 0
028700         PERFORM 2200-DELETE-LOT THRU 2200-EXIT
028800     ELSE
028900         PERFORM 2300-REWRITE-LOT THRU 2300-EXIT.
029000 2100-EXIT.
029100     EXIT.
029200*
029300*2150-COMPUTE-LOT-TRACE - RULE 1/RULE 2 AGAINST THIS LOTS OWN
029400*BUY PRICE, FOR THE OPTIONAL TRACE DISPLAY ONLY.
029500 2150-COMPUTE-LOT-TRACE.
029600     IF BUY-PRICE = 0
029700         MOVE ZERO TO WS-LOT-PERCENT
029800     ELSE
029900         COMPUTE WS-PERCENT-8 ROUNDED =
030000             ((WS-CURRENT-QUOTE - BUY-PRICE) / BUY-PRICE) * 100
030100         COMPUTE WS-LOT-PERCENT ROUNDED = WS-PERCENT-8.
030200     COMPUTE WS-LOT-DIFFERENCE ROUNDED =
030300         (WS-CURRENT-QUOTE - BUY-PRICE) * WS-QTY-TO-SELL.
030400     IF WS-TRACE-SWITCH-ON
030500         DISPLAY "SELLSR TRACE - " SYMBOL " QTY=" WS-QTY-TO-SELL
030600             " DIFF=" WS-LOT-DIFFERENCE " PCT=" WS-LOT-PERCENT.
030700 2150-EXIT.
030800     EXIT.
030900*
031000*2200-DELETE-LOT - LOT FULLY CONSUMED, REMOVE IT FROM THE MASTER.
031100 2200-DELETE-LOT.
031200     DELETE HOLDINGS-FILE.
031300     IF STATUS-1 NOT = "0"
031400         DISPLAY "SELLSR - DELETE ERROR ON HOLDINGS, STATUS="
031500             FILE-STATUS
031600         DISPLAY HOLD-DUMP-AREA
031700         PERFORM 9900-ABEND THRU 9900-EXIT.
031800     ADD 1 TO WS-LOTS-CLOSED.
031900 2200-EXIT.
032000     EXIT.
032100*
032200*2300-REWRITE-LOT - LOT PARTIALLY CONSUMED, REWRITE WITH THE
032300*REDUCED QTY.
032400 2300-REWRITE-LOT.
032500     REWRITE HOLD-RECORD.
032600     IF STATUS-1 NOT = "0"
032700         DISPLAY "SELLSR - REWRITE ERROR ON HOLDINGS, STATUS="
032800             FILE-STATUS
032900         DISPLAY HOLD-DUMP-AREA
033000         PERFORM 9900-ABEND THRU 9900-EXIT.
033100     ADD 1 TO WS-LOTS-PARTIAL.
033200 2300-EXIT.
033300     EXIT.
033400*
033500*3000-REPORT-CARD-RESULT - ONE STATUS LINE PER CARD PROCESSED.
033600 3000-REPORT-CARD-RESULT.
033700     MOVE WS-SOLD-QTY TO WS-SOLD-QTY-ED.
033800     DISPLAY "SELLSR - SOLD " WS-SOLD-QTY-ED " UNITS OF "
033900         WS-TARGET-SYMBOL.
034000 3000-EXIT.
034100     EXIT.
034200*
034300******************************************************************
034400*9000-TERMINATE - CLOSE FILES, REPORT THE RUN COUNTS TO SYSOUT.
034500******************************************************************
034600 9000-TERMINATE.
034700     CLOSE SELLCARD-FILE.
034800     CLOSE HOLDINGS-FILE.
034900     MOVE WS-CARDS-READ TO WS-CARDS-READ-ED.
035000     MOVE WS-LOTS-CLOSED TO WS-LOTS-CLOSED-ED.
035100     MOVE WS-LOTS-PARTIAL TO WS-LOTS-PARTIAL-ED.
035200     DISPLAY "SELLSR COMPLETE - CARDS=" WS-CARDS-READ-ED
035300         " LOTS CLOSED=" WS-LOTS-CLOSED-ED
035400         " LOTS PARTIAL=" WS-LOTS-PARTIAL-ED.
035500 9000-EXIT.
035600     EXIT.
035700*
035800*9900-ABEND - FATAL FILE ERROR, CLOSE WHAT WE CAN AND STOP.
035900 9900-ABEND.
036000     DISPLAY "SELLSR - ABNORMAL TERMINATION, SEE MESSAGES ABOVE".
036100     CLOSE SELLCARD-FILE.
036200     CLOSE HOLDINGS-FILE.
036300     MOVE 16 TO RETURN-CODE.
036400     STOP RUN.
036500 9900-EXIT.
036600     EXIT.
