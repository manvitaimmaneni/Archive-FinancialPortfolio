000100*****************************************************************
000200* SELLPARM - SELL TRANSACTION CONTROL CARD
000300*
000400* ONE CARD PER SELL REQUEST READ BY SELLSR.  SELL-QTY OF ZERO
000500* MEANS "SELL THE ENTIRE HELD POSITION FOR THIS SYMBOL" (THE
000600* BATCH EQUIVALENT OF THE ON-LINE SELL-BY-ID REQUEST); A
000700* POSITIVE SELL-QTY SELLS THAT MANY UNITS FIFO ACROSS LOTS.
000800*
000900* 2021-04-20 TJL  ORIGINAL LAYOUT - TICKET PORT-0039.
001000*****************************************************************
001100 01  SELL-CARD.
001200     05  SELL-SYMBOL             PIC X(10).
001300     05  SELL-QTY                PIC S9(7).
001400     05  FILLER                  PIC X(63).
