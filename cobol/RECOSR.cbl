000100******************************************************************
000200*PORTFOLIO SYSTEMS GROUP             RECOSR           PROGRAM
000300*TOP-N RECOMMENDATION RANKING PASS
000400*
000500*READS THE RECOCARD CONTROL CARD FOR AN ASSET-TYPE FILTER AND A
000600*TOP-N COUNT, SORTS THE HOLDINGS MASTER BY NORMALIZED SYMBOL,
000700*CONTROL-BREAKS EACH SYMBOL GROUP INTO A WEIGHTED-AVERAGE BUY
000800*PRICE AND A CURRENT-QUOTE PROFIT PERCENT, RANKS THE SURVIVING
000900*SYMBOLS DESCENDING BY PERCENT AND WRITES THE BEST RP-TOP-N OF
001000*THEM TO RECOOUT.  THIS IS THE WATCH LIST THE MORNING MEETING
001100*PULLS UP ON THE BIG SCREEN.
001200*
001300*                      * * * CHANGE LOG * * *
001400*
001500*DATE       WHO  TICKET      DESCRIPTION
001600*---------- ---- ----------- -------------------------------------
001700*06/02/87   TJL  PORT-0047   ORIGINAL PROGRAM - STOCK-ONLY TOP-10
001800*                            REPORT, RUN OFF THE CRT BY THE DESK.
001900*10/14/90   TJL  PORT-0053   ADDED THE CRYPTO/STOCK/ALL FILTER TO
002000*                            THE CONTROL CARD.
002100*02/28/96   RMH  PORT-0068   MOVED THE RANKING PASS OFF THE CRT
002200*                            INTO A BATCH SORT STEP FEEDING A FLAT
002300*                            FILE TO THE OVERNIGHT JOB STREAM.
002400*11/20/98   DKO  PORT-0207   Y2K: WINDOWED THE 2-DIGIT ACCEPT FROM
002500*                            DATE USED ON THE STARTUP BANNER.
002600*05/06/21   TJL  PORT-0047   REBUILT FOR THE HOLDINGS/RISK BATCH
002700*                            SUITE - QUOTE LOOKUP CALLS QUOTESR,
002800*                            RANKING SORT REWRITTEN ON A
002900*                            NORMALIZED SYMBOL KEY SO ALIAS
003000*                            TICKERS GROUP TOGETHER.
003100*02/19/23   RMH  PORT-0222   2400-CLOSE-GROUP WAS ROUNDING THE
003200*                            WEIGHTED AVERAGE THROUGH AN 8-
003300*                            DECIMAL STAGE LIKE RISKSR DOES FOR
003400*                            ASSETSERVICE - WRONG, THIS SERVICE
003500*                            RUNS AT 4-DECIMAL PRECISION WITH NO
003600*                            WIDER INTERMEDIATE.  DROPPED WS-
003700*                            GROUP-AVG-8, NOW ONE DIRECT ROUND.
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. RECOSR.
004100 AUTHOR. T J LAUER.
004200 INSTALLATION. PORTFOLIO SYSTEMS GROUP.
004300 DATE-WRITTEN. 06/02/87.
004400 DATE-COMPILED.
004500 SECURITY. CONFIDENTIAL.
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. SHOP-3090.
005000 OBJECT-COMPUTER. SHOP-3090.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS VALID-ASSET-CLASS IS "S" "C"
005400     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
005500            OFF STATUS IS WS-TRACE-SWITCH-OFF.
005600*UPSI-0 ON FROM THE JCL PARM CARD TRACES EACH SYMBOL GROUP AS IT
005700*CLOSES TO SYSOUT - USED WHEN THE DESK QUESTIONS THE RANKING.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT RECO-CARD-FILE ASSIGN TO RECOCARD
006200         ORGANIZATION IS SEQUENTIAL
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS CARD-FILE-STATUS.
006500     SELECT HOLDINGS-FILE ASSIGN TO HOLDINGS
006600         ORGANIZATION IS RELATIVE
006700         ACCESS MODE IS DYNAMIC
006800         RELATIVE KEY IS WS-HOLD-RELKEY
006900         FILE STATUS IS FILE-STATUS.
007000     SELECT WORK-FILE ASSIGN TO SORTWK1.
007100     SELECT RECO-OUT-FILE ASSIGN TO RECOOUT
007200         ORGANIZATION IS SEQUENTIAL
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS RECO-FILE-STATUS.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  RECO-CARD-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 80 CHARACTERS
008200     DATA RECORD IS RECO-CARD.
008300 COPY RECOPARM.
008400*
008500 FD  HOLDINGS-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 114 CHARACTERS
008900     DATA RECORD IS HOLD-RECORD.
009000 COPY HOLDREC.
009100*DIAGNOSTIC DUMP VIEW - DISPLAYED WHEN A BAD READ TURNS UP ON THE
009200*HOLDINGS MASTER WHILE FEEDING THE RANKING SORT.
009300 01  HOLD-DUMP-AREA REDEFINES HOLD-RECORD
009400                                 PIC X(114).
009500*
009600 SD  WORK-FILE
009700     RECORD CONTAINS 40 CHARACTERS
009800     DATA RECORD IS WORK-RECORD.
009900*ONE ENTRY PER LOT RELEASED TO THE SORT - NORMALIZED SYMBOL IS
010000*THE SORT KEY, SEE 1400-NORMALIZE-SYMBOL.
010100 01  WORK-RECORD.
010200     05  WK-SYMBOL               PIC X(10).
010300     05  WK-TYPE                 PIC X(06).
010400     05  WK-BUY-PRICE            PIC S9(9)V9(4).
010500     05  WK-QTY                  PIC S9(7).
010600     05  FILLER                  PIC X(04).
010700*
010800 FD  RECO-OUT-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 50 CHARACTERS
011200     DATA RECORD IS RECO-RECORD.
011300 COPY RECOREC.
011400*
011500 WORKING-STORAGE SECTION.
011600*FILE STATUS AREAS
011700 01  CARD-FILE-STATUS.
011800     05  CARD-STATUS-1           PIC X.
011900     05  CARD-STATUS-2           PIC X.
012000 01  FILE-STATUS.
012100     05  STATUS-1                PIC X.
012200     05  STATUS-2                PIC X.
012300 01  RECO-FILE-STATUS.
012400     05  RECO-STATUS-1           PIC X.
012500     05  RECO-STATUS-2           PIC X.
012600*
012700*THE PROFIT-PERCENT RISK SCALE - BUSINESS RULE 8.  NOT THE SAME
012800*NUMBERS AS RISKSRS BUY/SELL THRESHOLDS - SEE RECOCNST.
012900 COPY RECOCNST.
013000*
013100*STANDALONE KEY, COUNTERS AND SUBSCRIPTS
013200 77  WS-HOLD-RELKEY              PIC S9(9) COMP VALUE ZERO.
013300 77  WS-CAND-COUNT               PIC S9(4) COMP VALUE ZERO.
013400 77  WS-MAX-CANDIDATES           PIC S9(4) COMP VALUE +200.
013500 77  WS-PASS-IDX                 PIC S9(4) COMP.
013600 77  WS-INNER-IDX                PIC S9(4) COMP.
013700 77  WS-OUT-IDX                  PIC S9(4) COMP.
013800*
013900 01  WS-HOLD-EOF-SW             PIC X      VALUE "N".
014000     88  EOF-HOLDINGS                VALUE "Y".
014100 01  WS-SORT-EOF-SW             PIC X      VALUE "N".
014200     88  SORT-EOF                    VALUE "Y".
014300 01  WS-FILTER-SW               PIC X      VALUE "Y".
014400     88  WS-PASSES-FILTER            VALUE "Y".
014500     88  WS-FAILS-FILTER             VALUE "N".
014600*
014700 01  WS-BREAK-SYMBOL            PIC X(10)  VALUE SPACES.
014800 01  WS-BREAK-TYPE              PIC X(06).
014900 01  WS-SYMBOL-NORM             PIC X(10).
015000*
015100*HOLDING AREA FOR THE LOT LAST RETURNED OFF THE SORT - RETURN
015200*MOVES WK-SYMBOL/WK-TYPE/WK-BUY-PRICE/WK-QTY HERE SO THE NEXT
015300*RETURN CAN OVERLAY THE SORT RECORD AREA SAFELY.
015400 01  WS-CURRENT-LOT.
015500     05  WS-CWK-SYMBOL           PIC X(10).
015600     05  WS-CWK-TYPE             PIC X(06).
015700     05  WS-CWK-BUY-PRICE        PIC S9(9)V9(4).
015800     05  WS-CWK-QTY              PIC S9(7).
015900*
016000*CONTROL TOTALS AND PRICING WORK FOR THE SYMBOL GROUP CURRENTLY
016100*CLOSING - RULES 1, 3, 8.
016200 01  WS-GROUP-WORK.
016300     05  WS-GROUP-QTY            PIC S9(9) COMP VALUE ZERO.
016400     05  WS-GROUP-WSUM           PIC S9(13)V9(4) VALUE ZERO.
016500     05  WS-GROUP-AVG            PIC S9(9)V9(4).
016600     05  WS-GROUP-CURRENT        PIC S9(9)V9(4).
016700     05  WS-GROUP-PERCENT-8      PIC S9(5)V9(8).
016800     05  WS-GROUP-PERCENT        PIC S9(5)V9(2).
016900     05  WS-GROUP-RISK           PIC X(06).
017000*
017100*IN-MEMORY CANDIDATE TABLE - ONE ENTRY PER SYMBOL THAT SURVIVED
017200*THE RULE 9 SKIP TESTS, RANKED BY 3000-SORT-CANDIDATES BELOW.
017300 01  WS-CANDIDATE-TABLE.
017400     05  WS-CAND-ENTRY OCCURS 200 TIMES.
017500         10  WS-CAND-SYMBOL          PIC X(10).
017600         10  WS-CAND-TYPE            PIC X(06).
017700         10  WS-CAND-AVG             PIC S9(9)V9(4).
017800         10  WS-CAND-CURRENT         PIC S9(9)V9(4).
017900         10  WS-CAND-PERCENT         PIC S9(5)V9(2).
018000         10  WS-CAND-RISK            PIC X(06).
018100         10  FILLER                  PIC X(05).
018200*SWAP AREA FOR THE BUBBLE SORT - 3300-SWAP-ENTRIES.
018300 01  WS-SWAP-ENTRY.
018400     05  WS-SWAP-SYMBOL          PIC X(10).
018500     05  WS-SWAP-TYPE            PIC X(06).
018600     05  WS-SWAP-AVG             PIC S9(9)V9(4).
018700     05  WS-SWAP-CURRENT         PIC S9(9)V9(4).
018800     05  WS-SWAP-PERCENT         PIC S9(5)V9(2).
018900     05  WS-SWAP-RISK            PIC X(06).
019000     05  FILLER                  PIC X(05).
019100*
019200 01  WS-COUNTERS.
019300     05  WS-LOTS-READ            PIC S9(9) COMP VALUE ZERO.
019400     05  WS-SYMBOLS-RANKED       PIC S9(9) COMP VALUE ZERO.
019500     05  WS-SYMBOLS-WRITTEN      PIC S9(9) COMP VALUE ZERO.
019600*RAW-BYTE DUMP OF THE COUNTERS ABOVE FOR THE ABEND AUDIT TRAIL.
019700 01  WS-COUNTERS-X REDEFINES WS-COUNTERS
019800                                 PIC X(12).
019900*
020000 01  WS-REPORT-FIELDS.
020100     05  WS-LOTS-READ-ED         PIC ZZZZZZZZ9.
020200     05  WS-SYMBOLS-RANKED-ED    PIC ZZZZZZZZ9.
020300     05  WS-SYMBOLS-WRITTEN-ED   PIC ZZZZZZZZ9.
020400*
020500*STARTUP RUN-DATE STAMP, WINDOWED FOR Y2K - PORT-0207.
020600 01  WS-RUN-DATE-RAW.
020700     05  WS-RUN-DATE-YY          PIC 9(2).
020800     05  WS-RUN-DATE-MM          PIC 9(2).
020900     05  WS-RUN-DATE-DD          PIC 9(2).
021000 01  WS-RUN-DATE-WINDOWED.
021100     05  WS-RUN-CCYY             PIC 9(4).
021200     05  WS-RUN-MM               PIC 9(2).
021300     05  WS-RUN-DD               PIC 9(2).
021400 01  WS-RUN-DATE-WINDOWED-X REDEFINES WS-RUN-DATE-WINDOWED
021500                                 PIC X(08).
021600*
021700*CALL PARAMETERS FOR THE SHARED QUOTE LOOKUP SUBPROGRAM.
021800 COPY QLPARMS.
021900*
022000 PROCEDURE DIVISION.
022100******************************************************************
022200*0000-MAIN-CONTROL
022300******************************************************************
022400 0000-MAIN-CONTROL.
022500     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
022600     SORT WORK-FILE ON ASCENDING KEY WK-SYMBOL
022700         INPUT PROCEDURE IS 1000-RELEASE-LOTS THRU 1000-EXIT
022800         OUTPUT PROCEDURE IS 2000-GROUP-AND-RANK THRU 2000-EXIT.
022900     PERFORM 3000-SORT-CANDIDATES THRU 3000-EXIT.
023000     PERFORM 4000-WRITE-TOP-N THRU 4000-EXIT.
023100     PERFORM 9000-TERMINATE THRU 9000-EXIT.
023200     STOP RUN.
023300*
023400*0100-INITIALIZE - READ THE ONE CONTROL CARD, OPEN THE MASTER
023500*AND THE RANKING OUTPUT FILE.
023600 0100-INITIALIZE.
023700     ACCEPT WS-RUN-DATE-RAW FROM DATE.
023800     PERFORM 0150-WINDOW-RUN-DATE THRU 0150-EXIT.
023900     DISPLAY "RECOSR STARTING - TOP-N RANKING PASS - RUN "
024000         WS-RUN-DATE-WINDOWED-X.
024100     OPEN INPUT RECO-CARD-FILE.
024200     IF CARD-STATUS-1 NOT = "0"
024300         DISPLAY "RECOSR - OPEN FAILED ON RECOCARD, STATUS="
024400             CARD-FILE-STATUS
024500         PERFORM 9900-ABEND THRU 9900-EXIT.
024600     READ RECO-CARD-FILE.
024700     IF CARD-STATUS-1 NOT = "0"
024800         DISPLAY "RECOSR - READ ERROR ON RECOCARD, STATUS="
024900             CARD-FILE-STATUS
025000         PERFORM 9900-ABEND THRU 9900-EXIT.
025100     CLOSE RECO-CARD-FILE.
025200     OPEN INPUT HOLDINGS-FILE.
025300     IF STATUS-1 NOT = "0"
025400         DISPLAY "RECOSR - OPEN FAILED ON HOLDINGS, STATUS="
025500             FILE-STATUS
025600         PERFORM 9900-ABEND THRU 9900-EXIT.
025700     OPEN OUTPUT RECO-OUT-FILE.
025800     IF RECO-STATUS-1 NOT = "0"
025900         DISPLAY "RECOSR - OPEN FAILED ON RECOOUT, STATUS="
026000             RECO-FILE-STATUS
026100         PERFORM 9900-ABEND THRU 9900-EXIT.
026200 0100-EXIT.
026300     EXIT.
026400*
026500*0150-WINDOW-RUN-DATE - Y2K WINDOWING, ADDED PORT-0207, 11/20/98.
026600 0150-WINDOW-RUN-DATE.
026700     IF WS-RUN-DATE-YY < 50
026800         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-DATE-YY
026900     ELSE
027000         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-DATE-YY.
027100     MOVE WS-RUN-DATE-MM TO WS-RUN-MM.
027200     MOVE WS-RUN-DATE-DD TO WS-RUN-DD.
027300 0150-EXIT.
027400     EXIT.
027500*
027600******************************************************************
027700*1000-RELEASE-LOTS - SORT INPUT PROCEDURE.  RE-SCANS THE MASTER
027800*FROM THE TOP, THE SAME START/READ NEXT IDIOM SELLSR AND RISKSR
027900*USE, FILTERING AND NORMALIZING EACH LOT BEFORE IT GOES TO THE
028000*SORT.
028100******************************************************************
028200 1000-RELEASE-LOTS.
028300     MOVE 1 TO WS-HOLD-RELKEY.
028400     START HOLDINGS-FILE KEY IS NOT LESS THAN WS-HOLD-RELKEY
028500         INVALID KEY
028600             SET EOF-HOLDINGS TO TRUE.
028700     IF NOT EOF-HOLDINGS
028800         PERFORM 1100-READ-NEXT-HOLDING THRU 1100-EXIT.
028900     PERFORM 1200-RELEASE-LOOP THRU 1200-EXIT
029000         UNTIL EOF-HOLDINGS.
029100 1000-EXIT.
029200     EXIT.
029300*
029400*1100-READ-NEXT-HOLDING - NEXT SEQUENTIAL LOT OFF THE MASTER.
029500 1100-READ-NEXT-HOLDING.
029600     READ HOLDINGS-FILE NEXT RECORD.
029700     IF STATUS-1 = "0"
029800         ADD 1 TO WS-LOTS-READ
029900     ELSE IF STATUS-1 = "1"
030000         SET EOF-HOLDINGS TO TRUE
030100     ELSE
030200         DISPLAY "RECOSR - READ ERROR ON HOLDINGS, STATUS="
030300             FILE-STATUS
030400         DISPLAY HOLD-DUMP-AREA
030500         PERFORM 9900-ABEND THRU 9900-EXIT.
030600 1100-EXIT.
030700     EXIT.
030800*
030900*1200-RELEASE-LOOP - CHECK THE CONTROL-CARD FILTER, NORMALIZE THE
031000*SYMBOL AND RELEASE THE LOT TO THE SORT IF IT PASSES.
031100 1200-RELEASE-LOOP.
031200     PERFORM 1300-CHECK-FILTER THRU 1300-EXIT.
031300     IF WS-PASSES-FILTER
031400         PERFORM 1400-NORMALIZE-SYMBOL THRU 1400-EXIT
031500         MOVE WS-SYMBOL-NORM TO WK-SYMBOL
031600         MOVE ASSET-TYPE TO WK-TYPE
031700         MOVE BUY-PRICE TO WK-BUY-PRICE
031800         MOVE QTY TO WK-QTY
031900         RELEASE WORK-RECORD.
032000     PERFORM 1100-READ-NEXT-HOLDING THRU 1100-EXIT.
032100 1200-EXIT.
032200     EXIT.
032300*
032400*1300-CHECK-FILTER - HONORS RP-FILTER FROM THE CONTROL CARD.
032500 1300-CHECK-FILTER.
032600     IF RP-FILTER-ALL
032700         SET WS-PASSES-FILTER TO TRUE
032800     ELSE IF RP-FILTER-STOCK
032900         IF ASSET-TYPE-STOCK
033000             SET WS-PASSES-FILTER TO TRUE
033100         ELSE
033200             SET WS-FAILS-FILTER TO TRUE
033300     ELSE
033400         IF ASSET-TYPE-CRYPTO
033500             SET WS-PASSES-FILTER TO TRUE
033600         ELSE
033700             SET WS-FAILS-FILTER TO TRUE.
033800 1300-EXIT.
033900     EXIT.
034000*
034100*1400-NORMALIZE-SYMBOL - BUSINESS RULE 10.  UPPER-CASES THE RAW
034200*SYMBOL VIA INSPECT CONVERTING, THEN MAPS KNOWN LOWER-CASE CRYPTO
034300*ALIASES ONTO THEIR CANONICAL TICKER.
034400 1400-NORMALIZE-SYMBOL.
034500     MOVE SYMBOL TO WS-SYMBOL-NORM.
034600     INSPECT WS-SYMBOL-NORM CONVERTING
034700         "abcdefghijklmnopqrstuvwxyz" TO
034800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034900     IF WS-SYMBOL-NORM = "BITCOIN" OR
035000         WS-SYMBOL-NORM = "BTC-USD"
035100         MOVE "BTC" TO WS-SYMBOL-NORM
035200     ELSE IF WS-SYMBOL-NORM = "ETHEREUM" OR
035300         WS-SYMBOL-NORM = "ETH-USD"
035400         MOVE "ETH" TO WS-SYMBOL-NORM
035500     ELSE IF WS-SYMBOL-NORM = "SOLANA" OR
035600         WS-SYMBOL-NORM = "SOL"
035700         MOVE "SOL" TO WS-SYMBOL-NORM.
035800 1400-EXIT.
035900     EXIT.
036000*
036100******************************************************************
036200*2000-GROUP-AND-RANK - SORT OUTPUT PROCEDURE.  CONTROL-BREAKS THE
036300*SORTED LOTS ON WK-SYMBOL, CLOSING EACH GROUP INTO THE CANDIDATE
036400*TABLE AS THE SYMBOL CHANGES.
036500******************************************************************
036600 2000-GROUP-AND-RANK.
036700     MOVE SPACES TO WS-BREAK-SYMBOL.
036800     PERFORM 2100-RETURN-NEXT THRU 2100-EXIT.
036900     PERFORM 2200-GROUP-LOOP THRU 2200-EXIT
037000         UNTIL SORT-EOF.
037100     IF WS-BREAK-SYMBOL NOT = SPACES
037200         PERFORM 2400-CLOSE-GROUP THRU 2400-EXIT.
037300 2000-EXIT.
037400     EXIT.
037500*
037600*2100-RETURN-NEXT - NEXT LOT OFF THE SORTED WORK FILE.
037700 2100-RETURN-NEXT.
037800     RETURN WORK-FILE
037900         AT END
038000             SET SORT-EOF TO TRUE
038100         NOT AT END
038200             MOVE WK-SYMBOL TO WS-CWK-SYMBOL
038300             MOVE WK-TYPE TO WS-CWK-TYPE
038400             MOVE WK-BUY-PRICE TO WS-CWK-BUY-PRICE
038500             MOVE WK-QTY TO WS-CWK-QTY.
038600 2100-EXIT.
038700     EXIT.
038800*
038900*2200-GROUP-LOOP - STARTS A NEW GROUP WHEN THE SYMBOL CHANGES,
039000*OTHERWISE JUST ACCUMULATES THE CURRENT LOT INTO IT.
039100 2200-GROUP-LOOP.
039200     IF WS-BREAK-SYMBOL = SPACES
039300         MOVE WS-CWK-SYMBOL TO WS-BREAK-SYMBOL
039400         MOVE WS-CWK-TYPE TO WS-BREAK-TYPE
039500     ELSE IF WS-CWK-SYMBOL NOT = WS-BREAK-SYMBOL
039600         PERFORM 2400-CLOSE-GROUP THRU 2400-EXIT
039700         MOVE ZERO TO WS-GROUP-QTY WS-GROUP-WSUM
039800         MOVE WS-CWK-SYMBOL TO WS-BREAK-SYMBOL
039900         MOVE WS-CWK-TYPE TO WS-BREAK-TYPE.
040000     PERFORM 2300-ACCUM-GROUP THRU 2300-EXIT.
040100     PERFORM 2100-RETURN-NEXT THRU 2100-EXIT.
040200 2200-EXIT.
040300     EXIT.
040400*
040500*2300-ACCUM-GROUP - RULE 3 CONTROL TOTALS: HELD QTY AND THE
040600*WEIGHTED BUY-PRICE SUM FOR THE SYMBOL NOW CLOSING.
040700 2300-ACCUM-GROUP.
040800     ADD WS-CWK-QTY TO WS-GROUP-QTY.
040900     COMPUTE WS-GROUP-WSUM ROUNDED =
041000         WS-GROUP-WSUM + (WS-CWK-BUY-PRICE * WS-CWK-QTY).
041100 2300-EXIT.
041200     EXIT.
041300*
041400*2400-CLOSE-GROUP - RULE 9 SKIP TESTS (ZERO QTY, ZERO WEIGHTED
041500*SUM, ZERO AVERAGE), THEN PRICE AND CLASSIFY THE SURVIVOR.  UNLIKE
041600*RISKSR, THIS SERVICE ROUNDS THE AVERAGE DIRECT TO 4 DECIMALS IN
041700*ONE STEP - NO 8-DECIMAL INTERMEDIATE - PORT-0222.
041800 2400-CLOSE-GROUP.
041900     IF WS-GROUP-QTY = 0
042000         CONTINUE
042100     ELSE IF WS-GROUP-WSUM = 0
042200         CONTINUE
042300     ELSE
042400         COMPUTE WS-GROUP-AVG ROUNDED =
042500             WS-GROUP-WSUM / WS-GROUP-QTY
042600         IF WS-GROUP-AVG = 0
042700             CONTINUE
042800         ELSE
042900             PERFORM 2500-LOOKUP-AND-CLASSIFY THRU 2500-EXIT
043000             PERFORM 2600-ADD-CANDIDATE THRU 2600-EXIT.
043100 2400-EXIT.
043200     EXIT.
043300*
043400*2500-LOOKUP-AND-CLASSIFY - RULE 1 PERCENT AND RULE 8 RISK SCALE.
043500*THE PROFIT-PERCENT SCALE IS SIGNED, NOT ABSOLUTE VALUE, AND RUNS
043600*OFF THE RECOCNST THRESHOLDS, NOT RISKCNST.
043700 2500-LOOKUP-AND-CLASSIFY.
043800     MOVE WS-BREAK-SYMBOL TO QL-SYMBOL.
043900     MOVE WS-BREAK-TYPE TO QL-TYPE.
044000     CALL "QUOTESR" USING QL-PARMS.
044100     IF QL-FOUND
044200         MOVE QL-PRICE TO WS-GROUP-CURRENT
044300     ELSE
044400         MOVE ZERO TO WS-GROUP-CURRENT.
044500     COMPUTE WS-GROUP-PERCENT-8 ROUNDED =
044600         ((WS-GROUP-CURRENT - WS-GROUP-AVG) / WS-GROUP-AVG)
044700             * 100.
044800     COMPUTE WS-GROUP-PERCENT ROUNDED = WS-GROUP-PERCENT-8.
044900     IF WS-GROUP-PERCENT >= HIGH-PROFIT-THRESHOLD
045000         MOVE "HIGH  " TO WS-GROUP-RISK
045100     ELSE IF WS-GROUP-PERCENT >= MEDIUM-PROFIT-THRESHOLD
045200         MOVE "MEDIUM" TO WS-GROUP-RISK
045300     ELSE IF WS-GROUP-PERCENT >= 0
045400         MOVE "LOW   " TO WS-GROUP-RISK
045500     ELSE IF WS-GROUP-PERCENT <= 0 - HIGH-PROFIT-THRESHOLD
045600         MOVE "HIGH  " TO WS-GROUP-RISK
045700     ELSE IF WS-GROUP-PERCENT <= 0 - MEDIUM-PROFIT-THRESHOLD
045800         MOVE "MEDIUM" TO WS-GROUP-RISK
045900     ELSE
046000         MOVE "LOW   " TO WS-GROUP-RISK.
046100 2500-EXIT.
046200     EXIT.
046300*
046400*2600-ADD-CANDIDATE - APPENDS THE CLOSED GROUP TO THE RANKING
046500*TABLE, OR WARNS AND DROPS IT IF THE TABLE IS ALREADY FULL.
046600 2600-ADD-CANDIDATE.
046700     IF WS-CAND-COUNT < WS-MAX-CANDIDATES
046800         ADD 1 TO WS-CAND-COUNT
046900         MOVE WS-BREAK-SYMBOL TO WS-CAND-SYMBOL (WS-CAND-COUNT)
047000         MOVE WS-BREAK-TYPE TO WS-CAND-TYPE (WS-CAND-COUNT)
047100         MOVE WS-GROUP-AVG TO WS-CAND-AVG (WS-CAND-COUNT)
047200         MOVE WS-GROUP-CURRENT TO WS-CAND-CURRENT (WS-CAND-COUNT)
047300         MOVE WS-GROUP-PERCENT TO WS-CAND-PERCENT (WS-CAND-COUNT)
047400         MOVE WS-GROUP-RISK TO WS-CAND-RISK (WS-CAND-COUNT)
047500         ADD 1 TO WS-SYMBOLS-RANKED
047600     ELSE
047700         DISPLAY "RECOSR - CAND TABLE FULL, SYMBOL DROPPED="
047800             WS-BREAK-SYMBOL.
047900     IF WS-TRACE-SWITCH-ON
048000         DISPLAY "RECOSR TRACE - " WS-BREAK-SYMBOL " PERCENT="
048100             WS-GROUP-PERCENT " RISK=" WS-GROUP-RISK.
048200 2600-EXIT.
048300     EXIT.
048400*
048500******************************************************************
048600*3000-SORT-CANDIDATES - BUBBLE SORT OF THE CANDIDATE TABLE
048700*DESCENDING BY PROFIT PERCENT - BUSINESS RULE 9.
048800******************************************************************
048900 3000-SORT-CANDIDATES.
049000     IF WS-CAND-COUNT > 1
049100         PERFORM 3100-OUTER-PASS THRU 3100-EXIT
049200             VARYING WS-PASS-IDX FROM 1 BY 1
049300             UNTIL WS-PASS-IDX >= WS-CAND-COUNT.
049400 3000-EXIT.
049500     EXIT.
049600*
049700 3100-OUTER-PASS.
049800     PERFORM 3200-INNER-COMPARE THRU 3200-EXIT
049900         VARYING WS-INNER-IDX FROM 1 BY 1
050000         UNTIL WS-INNER-IDX > (WS-CAND-COUNT - WS-PASS-IDX).
050100 3100-EXIT.
050200     EXIT.
050300*
050400 3200-INNER-COMPARE.
050500     IF WS-CAND-PERCENT (WS-INNER-IDX) <
050600         WS-CAND-PERCENT (WS-INNER-IDX + 1)
050700         PERFORM 3300-SWAP-ENTRIES THRU 3300-EXIT.
050800 3200-EXIT.
050900     EXIT.
051000*
051100 3300-SWAP-ENTRIES.
051200     MOVE WS-CAND-ENTRY (WS-INNER-IDX) TO WS-SWAP-ENTRY.
051300     MOVE WS-CAND-ENTRY (WS-INNER-IDX + 1)
051400         TO WS-CAND-ENTRY (WS-INNER-IDX).
051500     MOVE WS-SWAP-ENTRY TO WS-CAND-ENTRY (WS-INNER-IDX + 1).
051600 3300-EXIT.
051700     EXIT.
051800*
051900*4000-WRITE-TOP-N - WRITES THE BEST RP-TOP-N SURVIVORS, OR ALL OF
052000*THEM IF FEWER THAN RP-TOP-N SURVIVED.
052100 4000-WRITE-TOP-N.
052200     PERFORM 4100-WRITE-ONE-RECO THRU 4100-EXIT
052300         VARYING WS-OUT-IDX FROM 1 BY 1
052400         UNTIL WS-OUT-IDX > WS-CAND-COUNT
052500            OR WS-OUT-IDX > RP-TOP-N.
052600 4000-EXIT.
052700     EXIT.
052800*
052900 4100-WRITE-ONE-RECO.
053000     MOVE WS-CAND-SYMBOL (WS-OUT-IDX) TO RC-SYMBOL.
053100     MOVE WS-CAND-RISK (WS-OUT-IDX) TO RC-RISK-LEVEL.
053200     MOVE WS-CAND-AVG (WS-OUT-IDX) TO RC-AVG-BUY-PRICE.
053300     MOVE WS-CAND-CURRENT (WS-OUT-IDX) TO RC-CURRENT-PRICE.
053400     MOVE WS-CAND-PERCENT (WS-OUT-IDX) TO RC-PROFIT-PERCENT.
053500     WRITE RECO-RECORD.
053600     IF RECO-STATUS-1 NOT = "0"
053700         DISPLAY "RECOSR - WRITE ERROR ON RECOOUT, STATUS="
053800             RECO-FILE-STATUS
053900         PERFORM 9900-ABEND THRU 9900-EXIT.
054000     ADD 1 TO WS-SYMBOLS-WRITTEN.
054100 4100-EXIT.
054200     EXIT.
054300*
054400******************************************************************
054500*9000-TERMINATE - CLOSE FILES, REPORT THE RUN COUNTS TO SYSOUT.
054600******************************************************************
054700 9000-TERMINATE.
054800     CLOSE HOLDINGS-FILE.
054900     CLOSE RECO-OUT-FILE.
055000     MOVE WS-LOTS-READ TO WS-LOTS-READ-ED.
055100     MOVE WS-SYMBOLS-RANKED TO WS-SYMBOLS-RANKED-ED.
055200     MOVE WS-SYMBOLS-WRITTEN TO WS-SYMBOLS-WRITTEN-ED.
055300     DISPLAY "RECOSR COMPLETE - LOTS=" WS-LOTS-READ-ED
055400         " RANKED=" WS-SYMBOLS-RANKED-ED
055500         " WRITTEN=" WS-SYMBOLS-WRITTEN-ED.
055600 9000-EXIT.
055700     EXIT.
055800*
055900*9900-ABEND - FATAL FILE ERROR, CLOSE WHAT WE CAN AND STOP.
056000 9900-ABEND.
056100     DISPLAY "RECOSR - ABNORMAL TERMINATION, SEE MESSAGES ABOVE".
056200     CLOSE HOLDINGS-FILE.
056300     CLOSE RECO-OUT-FILE.
056400     MOVE 16 TO RETURN-CODE.
056500     STOP RUN.
056600 9900-EXIT.
056700     EXIT.
