000100*****************************************************************
000200* DASHREC - PER-LOT VALUATION OUTPUT RECORD
000300*
000400* ONE RECORD WRITTEN TO DASHBOARD-OUT FOR EVERY LOT PROCESSED BY
000500* HOLDSR'S DAILY PRICE PASS.  NO CONTROL TOTALS ARE CARRIED ON
000600* THIS RECORD - EACH ROW STANDS ALONE.
000700*
000800* 2021-03-15 TJL  ORIGINAL LAYOUT - TICKET PORT-0014.
000900*****************************************************************
001000 01  DASH-RECORD.
001100     05  D-ASSET-ID              PIC 9(9).
001200     05  D-TYPE                  PIC X(6).
001300     05  D-SYMBOL                PIC X(10).
001400     05  D-NAME                  PIC X(30).
001500     05  D-BUY-PRICE             PIC S9(9)V9(4).
001600     05  D-QTY                   PIC S9(7).
001700     05  D-CURRENT-PRICE         PIC S9(9)V9(4).
001800     05  D-DIFFERENCE            PIC S9(9)V9(2).
001900     05  D-PERCENT               PIC S9(5)V9(2).
002000     05  D-STATUS                PIC X(6).
002100         88  D-STATUS-PROFIT         VALUE "PROFIT".
002200         88  D-STATUS-LOSS           VALUE "LOSS  ".
002300     05  FILLER                  PIC X(01).
