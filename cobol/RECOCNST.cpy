000100*****************************************************************
000200* RECOCNST - TOP-N RANKING PROFIT THRESHOLDS (RECOSR)
000300*
000400* RECOSR'S SCALE RUNS OFF THE SIGNED PROFIT PERCENT, NOT THE
000500* ABSOLUTE VALUE RISKSR USES - SEE RISKCNST FOR THE BUY/SELL
000600* WHAT-IF THRESHOLDS, THEY ARE NOT THE SAME NUMBERS.
000700*
000800* 2021-05-06 TJL  ORIGINAL CONSTANTS - TICKET PORT-0047.
000900*****************************************************************
001000 01  RECO-THRESHOLDS.
001100     05  HIGH-PROFIT-THRESHOLD   PIC S9(3)V9(2) VALUE +20.00.
001200     05  MEDIUM-PROFIT-THRESHOLD PIC S9(3)V9(2) VALUE +5.00.
