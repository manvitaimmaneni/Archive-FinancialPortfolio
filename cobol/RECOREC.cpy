000100*****************************************************************
000200* RECOREC - TOP-N RECOMMENDATION RANKING OUTPUT RECORD
000300*
000400* ONE RECORD PER SURVIVING SYMBOL, ALREADY SORTED DESCENDING BY
000500* PROFIT PERCENT AND TRUNCATED TO THE REQUESTED TOP-N COUNT BY
000600* RECOSR.
000700*
000800* 2021-05-04 TJL  ORIGINAL LAYOUT - TICKET PORT-0047.
000900*****************************************************************
001000 01  RECO-RECORD.
001100     05  RC-SYMBOL               PIC X(10).
001200     05  RC-RISK-LEVEL           PIC X(6).
001300         88  RC-RISK-LOW             VALUE "LOW   ".
001400         88  RC-RISK-MEDIUM          VALUE "MEDIUM".
001500         88  RC-RISK-HIGH            VALUE "HIGH  ".
001600         88  RC-RISK-UNKNOWN         VALUE "UNKNWN".
001700     05  RC-AVG-BUY-PRICE        PIC S9(9)V9(4).
001800     05  RC-CURRENT-PRICE        PIC S9(9)V9(4).
001900     05  RC-PROFIT-PERCENT       PIC S9(5)V9(2).
002000     05  FILLER                  PIC X(01).
