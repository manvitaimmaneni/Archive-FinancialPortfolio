000100*****************************************************************
000200* RISKREC - BUY/SELL WHAT-IF RISK ASSESSMENT OUTPUT RECORD
000300*
000400* ONE RECORD WRITTEN PER CONTROL-CARD REQUEST PROCESSED BY
000500* RISKSR.  CARRIES THE WEIGHTED-AVERAGE COST BASIS, THE CURRENT
000600* QUOTE, THE RISK TIER AND THE FREE-TEXT RECOMMENDATION.
000700*
000800* 2021-04-02 TJL  ORIGINAL LAYOUT - TICKET PORT-0031.
000900* 2022-08-19 RMH  WIDENED R-RISK-LEVEL TO X(20) TO CARRY
001000*                 NO_HOLDINGS/INVALID_QUANTITY/INSUFFICIENT_
001100*                 QUANTITY IN FULL - TICKET PORT-0142.
001200* 2023-02-07 RMH  X(20) WAS STILL ONE BYTE SHORT - THE SELL
001300*                 AUDIT CAUGHT INSUFFICIENT_QUANTITY COMING OUT
001400*                 OF RISKSR TRUNCATED TO INSUFFICIENT_QUANTIT.
001500*                 WIDENED TO X(21), FILLER SHRUNK TO MATCH -
001600*                 TICKET PORT-0220.
001700* 2023-03-01 RMH  R-RECOMMENDATION CARRIED AT X(110), NOT THE
001800*                 X(80) ON THE ORIGINAL FIELD LIST - THE LONGEST
001900*                 RULE 7 BUY MESSAGE RUNS 105 CHARACTERS AND WAS
002000*                 TRUNCATING.  WIDENED TO X(110) - TICKET
002100*                 PORT-0223.
002200*****************************************************************
002300 01  RISK-RECORD.
002400     05  R-ACTION                PIC X(4).
002500         88  R-ACTION-BUY            VALUE "BUY ".
002600         88  R-ACTION-SELL           VALUE "SELL".
002700     05  R-RISK-LEVEL            PIC X(21).
002800     05  R-AVG-BUY-PRICE         PIC S9(9)V9(4).
002900     05  R-CURRENT-PRICE         PIC S9(9)V9(4).
003000     05  R-PERCENT-DIFF          PIC S9(5)V9(2).
003100     05  R-MONETARY-IMPACT       PIC S9(9)V9(2).
003200     05  R-REQUESTED-QTY         PIC S9(7).
003300     05  R-AVAILABLE-QTY         PIC S9(7).
003400     05  R-RECOMMENDATION        PIC X(110).
003500     05  FILLER                  PIC X(01).
